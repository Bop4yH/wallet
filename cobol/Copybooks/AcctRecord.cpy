000100*****************************************************************
000200* ACCT-RECORD -- CURRENCY ACCOUNT MASTER RECORD LAYOUT
000300*    ONE RECORD PER WALLET ACCOUNT.  KEYED BY ACCT-ID.
000400*    USED BY LEDGER-BATCH-UPDATE (FD AND IN-MEMORY ACCT-TABLE).
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*   2015-03-02  RBD  ORIGINAL COPYBOOK -- INVENTORY RECORD (RETIRED)
000800*   2019-06-11  RBD  RECUT AS ACCOUNT MASTER FOR LEDGER CONVERSION
000900*   2019-06-18  RBD  ADDED ACCT-CREATED-TS FOR AGE-BASED FRAUD RULE
001000*   2021-01-05  CGN  WIDENED ACCT-OWNER-NAME TO X(100) PER REQ 4471
001100*-----------------------------------------------------------------
001200 01  ACCT-MASTER-RECORD.
001300     05  ACCT-ID             PIC X(36).
001400     05  ACCT-OWNER-NAME     PIC X(100).
001500     05  ACCT-CURRENCY       PIC X(03).
001600     05  ACCT-BALANCE        PIC S9(17)V99.
001700     05  ACCT-CREATED-TS     PIC 9(14).
001800     05  FILLER              PIC X(01).
001900*-----------------------------------------------------------------
002000* ALTERNATE VIEW -- CREATED TIMESTAMP BROKEN INTO CALENDAR FIELDS
002100* FOR THE ACCOUNT-AGE FRAUD RULE (MINUTES SINCE CREATION).
002200*-----------------------------------------------------------------
002300 01  ACCT-CREATED-TS-FIELDS REDEFINES ACCT-MASTER-RECORD.
002400     05  FILLER              PIC X(158).
002500     05  ACT-CREATED-YYYY    PIC 9(04).
002600     05  ACT-CREATED-MM      PIC 9(02).
002700     05  ACT-CREATED-DD      PIC 9(02).
002800     05  ACT-CREATED-HH      PIC 9(02).
002900     05  ACT-CREATED-MIN     PIC 9(02).
003000     05  ACT-CREATED-SS      PIC 9(02).
003100     05  FILLER              PIC X(01).
