000100*****************************************************************
000200* FRD-RECORD -- FRAUD ALERT RECORD LAYOUT
000300*    ONE RECORD PER SCORED TRANSFER THAT CAME BACK MEDIUM OR
000400*    HIGH RISK.  WRITTEN BY LEDGER-BATCH-UPDATE AFTER EACH CALL
000500*    TO SCORE-TRANSFER.  ALSO USED AS THE LINKAGE LAYOUT THAT
000600*    SCORE-TRANSFER HANDS BACK TO ITS CALLER.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   2020-11-02  RBD  ORIGINAL LAYOUT
001000*   2021-04-19  CGN  WIDENED FRD-REASONS TO X(200), THREE RULES
001100*                    CAN NOW FIRE TOGETHER ON ONE TRANSFER
001200*   2024-08-14  DMH  AUDIT REQ 7112 -- CUT FRD-REASONS BACK ONE BYTE
001300*                    TO MAKE ROOM FOR THE TRAILER FILLER WITHOUT
001400*                    GROWING THE RECORD PAST 264; LK-FRD-REASONS IN
001500*                    SCORE-TRANSFER STAYS X(200) SINCE ONLY THE LAST
001600*                    BYTE OF ITS PADDING SLOT EVER FALLS OFF THE MOVE.
001700*-----------------------------------------------------------------
001800 01  FRD-RECORD.
001900     05  FRD-TRANSFER-ID       PIC X(36).
002000     05  FRD-RISK-LEVEL        PIC X(06).
002100         88  FRD-RISK-IS-LOW        VALUE "LOW".
002200         88  FRD-RISK-IS-MEDIUM     VALUE "MEDIUM".
002300         88  FRD-RISK-IS-HIGH       VALUE "HIGH".
002400     05  FRD-SCORE             PIC 9(03).
002500     05  FRD-AMOUNT            PIC S9(17)V99.
002600     05  FRD-REASONS           PIC X(199).
002700     05  FILLER                PIC X(01).
