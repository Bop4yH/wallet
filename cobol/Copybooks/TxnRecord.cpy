000100*****************************************************************
000200* TXN-RECORD -- INCOMING TRANSACTION RECORD LAYOUT
000300*    ONE RECORD PER DEPOSIT / WITHDRAWAL / TRANSFER / DELETE
000400*    REQUEST.  PROCESSED IN ARRIVAL ORDER, NOT SORTED.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*   2019-06-18  RBD  ORIGINAL LAYOUT (D/W/T CODES ONLY)
000800*   2019-09-30  RBD  ADDED X (DELETE ACCOUNT) TRANSACTION CODE
000900*   2022-02-14  CGN  ADDED TXN-NAME-VARIANT-SW 88-LEVEL FOR THE
001000*                    LOOKUP-BY-OWNER-NAME TRANSFER VARIANT
001100*   2024-11-05  DMH  AUDIT REQ 7140 -- RESTORED THE TRAILER FILLER
001200*                    BEHIND TXN-NAME-VARIANT-SW; IT HAD BEEN DROPPED
001300*                    WHEN THE SWITCH WAS ADDED IN '22.  EVERY OTHER
001400*                    RECORD IN THE SYSTEM CLOSES ITS 01-LEVEL WITH A
001500*                    PAD BYTE AND THIS ONE SHOULD TOO.
001600*-----------------------------------------------------------------
001700 01  TXN-RECORD.
001800     05  TXN-TYPE            PIC X(01).
001900         88  TXN-IS-DEPOSIT        VALUE "D".
002000         88  TXN-IS-WITHDRAWAL     VALUE "W".
002100         88  TXN-IS-TRANSFER       VALUE "T".
002200         88  TXN-IS-DELETE         VALUE "X".
002300     05  TXN-FROM-ACCT        PIC X(36).
002400     05  TXN-TO-ACCT          PIC X(36).
002500     05  TXN-AMOUNT           PIC S9(17)V99.
002600     05  TXN-TS               PIC 9(14).
002700     05  TXN-NAME-VARIANT-SW  PIC X(01).
002800         88  TXN-ACCTS-ARE-NAMES  VALUE "Y".
002900     05  FILLER               PIC X(01).
003000*-----------------------------------------------------------------
003100* ALTERNATE VIEW -- SPLITS THE TIMESTAMP INTO DATE/TIME SO THE
003200* VELOCITY RULE CAN COMPARE MINUTES WITHOUT A FULL DATE ROUTINE.
003300*-----------------------------------------------------------------
003400 01  TXN-TS-FIELDS REDEFINES TXN-RECORD.
003500     05  FILLER               PIC X(92).
003600     05  TXT-YYYY             PIC 9(04).
003700     05  TXT-MM               PIC 9(02).
003800     05  TXT-DD               PIC 9(02).
003900     05  TXT-HH               PIC 9(02).
004000     05  TXT-MIN              PIC 9(02).
004100     05  TXT-SS               PIC 9(02).
004200     05  FILLER               PIC X(02).
