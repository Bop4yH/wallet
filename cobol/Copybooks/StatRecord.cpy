000100*****************************************************************
000200* STA-RECORD -- PER-ACCOUNT STATISTICS RECORD LAYOUT
000300*    ONE RECORD PER ACCOUNT, WRITTEN AFTER THE TRANSACTION FILE
000400*    HAS BEEN FULLY APPLIED.  ROLLED UP FROM THE COMPLETED
000500*    TRANSFER JOURNAL (TRF-TABLE) AGAINST THE ACCOUNT MASTER
000600*    (ACCT-TABLE).
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   2021-04-19  CGN  ORIGINAL LAYOUT
001000*-----------------------------------------------------------------
001100 01  STA-RECORD.
001200     05  STA-ACCT-ID           PIC X(36).
001300     05  STA-BALANCE           PIC S9(17)V99.
001400     05  STA-IN-COUNT          PIC 9(09).
001500     05  STA-OUT-COUNT         PIC 9(09).
001600     05  STA-TOTAL-RECEIVED    PIC S9(17)V99.
001700     05  STA-TOTAL-SENT        PIC S9(17)V99.
001800     05  FILLER                PIC X(01).
