000100*****************************************************************
000200* TRF-RECORD -- TRANSFER JOURNAL RECORD LAYOUT
000300*    ONE RECORD PER COMPLETED TRANSFER.  WRITTEN IN COMPLETION
000400*    ORDER BY LEDGER-BATCH-UPDATE; ALSO KEPT IN THE IN-MEMORY
000500*    TRF-TABLE FOR THE VELOCITY RULE AND STATISTICS ROLL-UP.
000600*-----------------------------------------------------------------
000700* CHANGE LOG
000800*   2019-09-30  RBD  ORIGINAL LAYOUT
000900*   2020-11-02  RBD  ADDED TRF-STATUS 88-LEVELS
001000*-----------------------------------------------------------------
001100 01  TRF-RECORD.
001200     05  TRF-ID               PIC X(36).
001300     05  TRF-FROM-ACCT         PIC X(36).
001400     05  TRF-TO-ACCT           PIC X(36).
001500     05  TRF-AMOUNT            PIC S9(17)V99.
001600     05  TRF-STATUS            PIC X(20).
001700         88  TRF-IS-COMPLETED       VALUE "COMPLETED".
001800         88  TRF-IS-CANCELLED       VALUE "CANCELLED".
001900     05  TRF-CREATED-TS        PIC 9(14).
002000     05  FILLER                PIC X(01).
002100*-----------------------------------------------------------------
002200* ALTERNATE VIEW -- TIMESTAMP SPLIT FOR VELOCITY-WINDOW MINUTE
002300* ARITHMETIC (SAME TECHNIQUE AS TXN-TS-FIELDS).
002400*-----------------------------------------------------------------
002500 01  TRF-TS-FIELDS REDEFINES TRF-RECORD.
002600     05  FILLER                PIC X(147).
002700     05  TFT-YYYY              PIC 9(04).
002800     05  TFT-MM                PIC 9(02).
002900     05  TFT-DD                PIC 9(02).
003000     05  TFT-HH                PIC 9(02).
003100     05  TFT-MIN                PIC 9(02).
003200     05  TFT-SS                 PIC 9(02).
003300     05  FILLER                 PIC X(01).
