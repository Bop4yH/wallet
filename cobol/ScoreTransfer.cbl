000100******************************************************************
000200* SCORE-TRANSFER
000300*    SUBPROGRAM CALLED ONCE PER COMPLETED TRANSFER BY
000400*    LEDGER-BATCH-UPDATE.  APPLIES THE THREE FRAUD RULES (AMOUNT,
000500*    ACCOUNT AGE, VELOCITY), SUMS THE SCORE AND CLASSIFIES THE
000600*    TRANSFER LOW / MEDIUM / HIGH RISK.  RETURNS SCORE, RISK
000700*    LEVEL AND A PLAIN-TEXT REASON FOR EACH RULE THAT FIRED.
000800*
000900* USED FILE
001000*    - NONE.  CALLED SUBPROGRAM, NO FILE I/O OF ITS OWN.
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 SCORE-TRANSFER.
001600 AUTHOR.                     R B DRISCOLL.
001700 INSTALLATION.                FIRST CUSTODIAL TRUST CO. DP CENTER.
001800 DATE-WRITTEN.                MARCH 12, 1986.
001900 DATE-COMPILED.
002000 SECURITY.                    COMPANY CONFIDENTIAL - INTERNAL USE
002100                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002200                              THE DATA PROCESSING DEPARTMENT.
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*   1986-03-12  RBD  ORIGINAL -- AMOUNT AND ACCOUNT-AGE RULES ONLY
002600*   1986-07-21  RBD  ADDED VELOCITY RULE PER FRAUD COMMITTEE REQ 112
002700*   1987-02-03  RBD  CORRECTED AGE RULE BOUNDARY (WAS <= NOW <)
002800*   1989-11-14  JLK  SCORE THRESHOLDS MADE CALLER-SUPPLIED, NOT
002900*                    HARD-CODED, SO BRANCH RISK LIMITS CAN DIFFER
003000*   1993-05-30  JLK  REASON TEXT WIDENED, THREE RULES CAN NOW ALL
003100*                    FIRE ON THE SAME TRANSFER
003200*   1998-09-09  CGN  Y2K REMEDIATION -- ACCOUNT-AGE MINUTES NOW
003300*                    COMPUTED BY THE CALLER FROM FULL 4-DIGIT YEAR
003400*                    TIMESTAMPS, THIS PROGRAM NO LONGER TOUCHES
003500*                    ANY 2-DIGIT YEAR FIELD
003600*   1999-01-11  CGN  VERIFIED AGAINST 2000-01-01 TEST TRANSFERS,
003700*                    NO CHANGE REQUIRED IN THIS PROGRAM
003800*   2001-06-04  CGN  RENAMED FROM COMPUTE-VALUE LINEAGE TO
003900*                    SCORE-TRANSFER FOR THE WALLET LEDGER PROJECT
004000*   2004-10-19  CGN  CLASSIFICATION NOW >= ON BOTH THRESHOLDS, WAS
004100*                    > ON THE HIGH THRESHOLD (REQ 5518)
004200*   2013-04-22  DMH  AUDIT REQ 6204 -- THE UPPERCASE CLASS-TEST FOR
004300*                    THE CURRENCY CODE EDIT WAS DECLARED HERE BUT
004400*                    NEVER WIRED UP; THE EDIT ITSELF BELONGS AT
004500*                    MASTER LOAD TIME, NOT IN THE SCORING CALL, SO
004600*                    THE CLASS DECLARATION MOVED TO LEDGER-BATCH-
004700*                    UPDATE'S OWN SPECIAL-NAMES AND IS REMOVED HERE
004800*-----------------------------------------------------------------
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            FCTC-3090.
005300*-----------------------------------------------------------------
005400 DATA                        DIVISION.
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE             SECTION.
005700*-----------------------------------------------------------------
005800* RULE SCORE WORK AREA -- ONE SUB-SCORE PER RULE, SUMMED AT
005900* 450-SUM-RULE-SCORES.  KEPT AS A TABLE SO THE SUM CAN BE DONE BY
006000* A LOOP RATHER THAN THREE SEPARATE ADD STATEMENTS.
006100*-----------------------------------------------------------------
006200 01  WS-RULE-SCORES.
006300     05  WS-AMOUNT-RULE-SCORE    PIC 9(03) COMP.
006400     05  WS-AGE-RULE-SCORE       PIC 9(03) COMP.
006500     05  WS-VELOCITY-RULE-SCORE  PIC 9(03) COMP.
006600 01  WS-RULE-SCORES-TOTAL REDEFINES WS-RULE-SCORES.
006700     05  WS-RULE-SCORE-ENTRY     PIC 9(03) COMP OCCURS 3 TIMES.
006800* SUBSCRIPT FOR THE TABLE-DRIVEN SUM AT 450/455 -- NOT REUSED
006900* ANYWHERE ELSE IN THIS PROGRAM, SO IT IS CARRIED AS A STANDALONE
007000* 77-LEVEL RATHER THAN A ONE-FIELD 01 GROUP.
007100 77  WS-SCORE-IX                PIC 9(02) COMP VALUE ZERO.
007200*-----------------------------------------------------------------
007300* REASON TEXT WORK AREA -- ONE 66-CHARACTER SLOT PER RULE.  A
007400* RULE THAT DID NOT FIRE LEAVES ITS SLOT BLANK.  THE FLAT
007500* REDEFINES IS MOVED STRAIGHT ACROSS TO LK-FRD-REASONS.
007600*-----------------------------------------------------------------
007700 01  WS-REASON-BUILD.
007800     05  WS-REASON-1             PIC X(66).
007900     05  WS-REASON-2             PIC X(66).
008000     05  WS-REASON-3             PIC X(66).
008100     05  FILLER                  PIC X(02).
008200 01  WS-REASON-TABLE REDEFINES WS-REASON-BUILD.
008300     05  WS-REASON-ENTRY         PIC X(66) OCCURS 3 TIMES.
008400     05  FILLER                  PIC X(02).
008500 01  WS-REASON-FLAT REDEFINES WS-REASON-BUILD
008600                               PIC X(200).
008700*-----------------------------------------------------------------
008800* DISPLAY FORMS OF THE VELOCITY NUMBERS, NEEDED BECAUSE STRING
008900* CANNOT EDIT A COMP FIELD DIRECTLY INTO THE REASON TEXT.
009000*-----------------------------------------------------------------
009100 01  WS-VELOCITY-DISPLAY-FIELDS.
009200     05  WS-VELOCITY-COUNT-DISP  PIC ZZZZ9.
009300     05  WS-VELOCITY-WINDOW-DISP PIC ZZZZ9.
009400*-----------------------------------------------------------------
009500* LINKAGE SECTION -- SAME LAYOUT AS LK-FRAUD-PARAMETERS IN
009600* LEDGER-BATCH-UPDATE.  KEPT IN STEP BY HAND, NOT BY COPYBOOK,
009700* PER HOUSE PRACTICE FOR CALL LINKAGE GROUPS.
009800*-----------------------------------------------------------------
009900 LINKAGE                     SECTION.
010000*-----------------------------------------------------------------
010100 01  LK-FRAUD-PARAMETERS.
010200     05  LK-AMOUNT                PIC S9(17)V99.
010300     05  LK-ACCOUNT-AGE-MINUTES   PIC S9(09) COMP.
010400     05  LK-VELOCITY-COUNT        PIC 9(05) COMP.
010500     05  LK-VELOCITY-WINDOW-MIN   PIC 9(05) COMP.
010600     05  LK-HIGH-AMT-THRESHOLD    PIC S9(17)V99.
010700     05  LK-MID-AMT-THRESHOLD     PIC S9(17)V99.
010800     05  LK-VELOCITY-LIMIT-CNT    PIC 9(05) COMP.
010900     05  LK-SCORE-MEDIUM          PIC 9(03) COMP.
011000     05  LK-SCORE-HIGH            PIC 9(03) COMP.
011100     05  LK-FRD-SCORE             PIC 9(03) COMP.
011200     05  LK-FRD-RISK-LEVEL        PIC X(06).
011300     05  LK-FRD-REASONS           PIC X(200).
011400     05  FILLER                   PIC X(01).
011500******************************************************************
011600 PROCEDURE                   DIVISION    USING LK-FRAUD-PARAMETERS.
011700*-----------------------------------------------------------------
011800* MAIN LOGIC -- EACH RULE IS APPLIED IN TURN, THE THREE SUB-
011900* SCORES ARE SUMMED, THE TOTAL IS CLASSIFIED, AND THE REASON
012000* SLOTS ARE MOVED BACK TO THE CALLER BEFORE RETURNING.
012100*-----------------------------------------------------------------
012200 100-SCORE-ONE-TRANSFER.
012300* CLEAR DOWN EVERY WORK AREA FIRST -- THIS PROGRAM IS CALLED ONCE
012400* PER TRANSFER AND WORKING-STORAGE IS NOT REINITIALIZED BETWEEN
012500* CALLS ON MOST COMPILERS, SO A STALE SCORE OR REASON FROM THE
012600* PREVIOUS CALL WOULD OTHERWISE LEAK INTO THIS ONE.
012700     MOVE ZERO                  TO WS-AMOUNT-RULE-SCORE
012800                                    WS-AGE-RULE-SCORE
012900                                    WS-VELOCITY-RULE-SCORE.
013000     MOVE SPACES                 TO WS-REASON-BUILD.
013100     PERFORM 200-APPLY-AMOUNT-RULE   THRU 200-EXIT.
013200     PERFORM 300-APPLY-AGE-RULE      THRU 300-EXIT.
013300     PERFORM 400-APPLY-VELOCITY-RULE THRU 400-EXIT.
013400     PERFORM 450-SUM-RULE-SCORES     THRU 450-EXIT.
013500     PERFORM 500-CLASSIFY-RISK       THRU 500-EXIT.
013600     PERFORM 600-BUILD-REASONS       THRU 600-EXIT.
013700
013800*    A CALLED SUBPROGRAM, NOT THE MAIN PROGRAM -- EXIT PROGRAM
013900*    RETURNS CONTROL TO 550-SCORE-AND-FILE-TRANSFER IN LEDGER-
014000*    BATCH-UPDATE RATHER THAN ENDING THE JOB.
014100     EXIT PROGRAM.
014200*-----------------------------------------------------------------
014300* AMOUNT RULE -- SCORE 30 OVER THE HIGH THRESHOLD, 10 OVER THE
014400* MID THRESHOLD, NOTHING OTHERWISE.
014500*-----------------------------------------------------------------
014600 200-APPLY-AMOUNT-RULE.
014700     IF LK-AMOUNT > LK-HIGH-AMT-THRESHOLD
014800         MOVE 30                TO WS-AMOUNT-RULE-SCORE
014900         MOVE "AMOUNT > HIGH THRESHOLD"
015000                                 TO WS-REASON-1
015100     ELSE
015200         IF LK-AMOUNT > LK-MID-AMT-THRESHOLD
015300             MOVE 10             TO WS-AMOUNT-RULE-SCORE
015400             MOVE "AMOUNT > MID THRESHOLD"
015500                                 TO WS-REASON-1
015600         END-IF
015700     END-IF.
015800 200-EXIT.
015900     EXIT.
016000*-----------------------------------------------------------------
016100* ACCOUNT AGE RULE -- SCORE 60 UNDER 10 MINUTES OLD, 20 UNDER
016200* 24 HOURS OLD, NOTHING OTHERWISE.
016300*-----------------------------------------------------------------
016400 300-APPLY-AGE-RULE.
016500     IF LK-ACCOUNT-AGE-MINUTES < 10
016600         MOVE 60                TO WS-AGE-RULE-SCORE
016700         MOVE "ACCOUNT CREATED < 10 MINS AGO"
016800                                 TO WS-REASON-2
016900     ELSE
017000         IF LK-ACCOUNT-AGE-MINUTES < 1440
017100             MOVE 20             TO WS-AGE-RULE-SCORE
017200             MOVE "ACCOUNT CREATED < 24 HOURS AGO"
017300                                 TO WS-REASON-2
017400         END-IF
017500     END-IF.
017600 300-EXIT.
017700     EXIT.
017800*-----------------------------------------------------------------
017900* VELOCITY RULE -- SCORE 40 WHEN THE SENDER'S RECENT TRANSFER
018000* COUNT EXCEEDS THE CONFIGURED LIMIT FOR THE WINDOW.
018100*-----------------------------------------------------------------
018200 400-APPLY-VELOCITY-RULE.
018300     IF LK-VELOCITY-COUNT > LK-VELOCITY-LIMIT-CNT
018400         MOVE 40                TO WS-VELOCITY-RULE-SCORE
018500         MOVE LK-VELOCITY-COUNT TO WS-VELOCITY-COUNT-DISP
018600         MOVE LK-VELOCITY-WINDOW-MIN
018700                                 TO WS-VELOCITY-WINDOW-DISP
018800         STRING "VELOCITY: "         DELIMITED BY SIZE
018900                WS-VELOCITY-COUNT-DISP   DELIMITED BY SIZE
019000                " TRANSFERS IN LAST "  DELIMITED BY SIZE
019100                WS-VELOCITY-WINDOW-DISP DELIMITED BY SIZE
019200                " MINS"                DELIMITED BY SIZE
019300             INTO WS-REASON-3
019400     END-IF.
019500 400-EXIT.
019600     EXIT.
019700*-----------------------------------------------------------------
019800* SUM THE THREE RULE SCORES THROUGH THE TABLE REDEFINES, NOT
019900* THREE SEPARATE ADD STATEMENTS.
020000*-----------------------------------------------------------------
020100 450-SUM-RULE-SCORES.
020200     MOVE ZERO                  TO LK-FRD-SCORE.
020300     PERFORM 455-ADD-ONE-RULE-SCORE THRU 455-EXIT
020400         VARYING WS-SCORE-IX FROM 1 BY 1
020500         UNTIL WS-SCORE-IX > 3.
020600 450-EXIT.
020700     EXIT.
020800
020900* ONE PASS PER TABLE ENTRY -- WS-RULE-SCORES-TOTAL REDEFINES THE
021000* THREE NAMED SCORE FIELDS ABOVE AS AN OCCURS 3 TABLE SO THIS CAN
021100* BE A LOOP INSTEAD OF THREE HARD-CODED ADD STATEMENTS.
021200 455-ADD-ONE-RULE-SCORE.
021300     ADD WS-RULE-SCORE-ENTRY(WS-SCORE-IX) TO LK-FRD-SCORE.
021400 455-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------------
021700* CLASSIFY -- HIGH AT OR ABOVE THE HIGH THRESHOLD, MEDIUM AT OR
021800* ABOVE THE MEDIUM THRESHOLD, LOW OTHERWISE.
021900*-----------------------------------------------------------------
022000 500-CLASSIFY-RISK.
022100     EVALUATE TRUE
022200         WHEN LK-FRD-SCORE >= LK-SCORE-HIGH
022300             MOVE "HIGH"         TO LK-FRD-RISK-LEVEL
022400         WHEN LK-FRD-SCORE >= LK-SCORE-MEDIUM
022500             MOVE "MEDIUM"       TO LK-FRD-RISK-LEVEL
022600         WHEN OTHER
022700             MOVE "LOW"          TO LK-FRD-RISK-LEVEL
022800     END-EVALUATE.
022900 500-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------
023200* HAND THE THREE REASON SLOTS BACK TO THE CALLER AS ONE FIELD.
023300*-----------------------------------------------------------------
023400* WS-REASON-FLAT IS THE SAME STORAGE AS WS-REASON-BUILD, JUST
023500* REDEFINED AS ONE 200-BYTE FIELD -- A SINGLE MOVE PICKS UP
023600* WHICHEVER OF THE THREE 66-BYTE SLOTS ABOVE GOT FILLED IN, BLANK
023700* SLOTS AND ALL.
023800 600-BUILD-REASONS.
023900     MOVE WS-REASON-FLAT        TO LK-FRD-REASONS.
024000 600-EXIT.
024100     EXIT.
