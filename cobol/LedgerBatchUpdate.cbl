000100******************************************************************
000200* LEDGER-BATCH-UPDATE
000300*    NIGHTLY WALLET LEDGER BATCH.  LOADS THE ACCOUNT MASTER INTO
000400*    MEMORY, APPLIES THE DAY'S DEPOSIT / WITHDRAWAL / TRANSFER /
000500*    DELETE TRANSACTIONS IN ARRIVAL ORDER, SCORES EVERY COMPLETED
000600*    TRANSFER FOR FRAUD, WRITES THE UPDATED MASTER, THE TRANSFER
000700*    JOURNAL, THE FRAUD ALERT FILE, THE PER-ACCOUNT STATISTICS
000800*    FILE, AND PRINTS THE RUN SUMMARY REPORT.
000900*
001000* FILES USED
001100*    ACCTIN    ACCOUNT MASTER, INPUT, SEQUENTIAL
001200*    ACCTOUT   ACCOUNT MASTER, OUTPUT, SEQUENTIAL (UPDATED)
001300*    TXNIN     TRANSACTION FILE, INPUT, SEQUENTIAL, ARRIVAL ORDER
001400*    TRFOUT    TRANSFER JOURNAL, OUTPUT, SEQUENTIAL
001500*    FRDOUT    FRAUD ALERT FILE, OUTPUT, SEQUENTIAL
001600*    STAOUT    PER-ACCOUNT STATISTICS FILE, OUTPUT, SEQUENTIAL
001700*    RPTOUT    RUN SUMMARY REPORT, OUTPUT, PRINT (132 COLUMNS)
001800*
001900* CALLS
002000*    SCORE-TRANSFER  -- FRAUD SCORING OF ONE COMPLETED TRANSFER
002100*
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 LEDGER-BATCH-UPDATE.
002600 AUTHOR.                     R B DRISCOLL.
002700 INSTALLATION.                FIRST CUSTODIAL TRUST CO. DP CENTER.
002800 DATE-WRITTEN.                JANUARY 8, 1985.
002900 DATE-COMPILED.
003000 SECURITY.                    COMPANY CONFIDENTIAL - INTERNAL USE
003100                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE
003200                              THE DATA PROCESSING DEPARTMENT.
003300*-----------------------------------------------------------------
003400* CHANGE LOG
003500*   1985-01-08  RBD  ORIGINAL -- POSTS DEPOSITS AND WITHDRAWALS
003600*                    ONLY, NO TRANSFER, NO FRAUD SCORING
003700*   1985-06-19  RBD  ADDED DELETE-ACCOUNT TRANSACTION CODE
003800*   1986-03-12  RBD  ADDED TRANSFER TRANSACTION AND TRANSFER
003900*                    JOURNAL OUTPUT; FIRST CALL TO SCORE-TRANSFER
004000*   1986-07-21  RBD  ADDED VELOCITY COUNT PASSED TO SCORE-TRANSFER
004100*                    PER FRAUD COMMITTEE REQ 112
004200*   1987-02-03  JLK  DUPLICATE (OWNER, CURRENCY) CHECK ADDED AT
004300*                    MASTER LOAD TIME -- NO CREATE TRANSACTION
004400*                    EXISTS SO THIS IS THE ONLY PLACE IT CAN RUN
004500*   1989-11-14  JLK  FRAUD SCORE THRESHOLDS MOVED TO WS-FRAUD-
004600*                    PARAMETERS SO BRANCH LIMITS CAN BE TAILORED
004700*   1991-08-02  JLK  ADDED LOOKUP-BY-OWNER-NAME TRANSFER VARIANT
004800*                    (TXN-NAME-VARIANT-SW) FOR BRANCH-ENTERED WORK
004900*   1993-05-30  RBD  PER-ACCOUNT STATISTICS FILE ADDED
005000*   1998-09-09  CGN  Y2K REMEDIATION -- ALL TIMESTAMPS NOW CARRY
005100*                    A FULL 4-DIGIT YEAR; 950-COMPUTE-ELAPSED-
005200*                    MINUTES REWRITTEN TO USE THE CENTURY-AWARE
005300*                    LEAP YEAR RULE (NOT A SIMPLE /4 TEST)
005400*   1999-01-11  CGN  RAN 2000-01-01 CUTOVER TEST DECK, NO FAULTS
005500*   2001-06-04  CGN  RENAMED FROM BATCH-UPDATE TO LEDGER-BATCH-
005600*                    UPDATE FOR THE WALLET LEDGER PROJECT; MATCH/
005700*                    MERGE AGAINST A SORTED TRANSACTION FILE
005800*                    REPLACED BY AN IN-MEMORY ACCOUNT TABLE SINCE
005900*                    TRANSACTIONS NOW ARRIVE IN ARRIVAL ORDER, NOT
006000*                    ACCOUNT-ID ORDER
006100*   2004-10-19  CGN  CLASSIFICATION BOUNDARY CHANGE IN SCORE-
006200*                    TRANSFER (REQ 5518); NO CHANGE HERE
006300*   2009-03-27  CGN  REJECT DETAIL AND CONTROL TOTALS ROLLED INTO
006400*                    THIS PROGRAM'S OWN SUMMARY REPORT; THE OLD
006500*                    STANDALONE REPORT PROGRAM WAS RETIRED
006600*   2013-04-22  DMH  AUDIT REQ 6204 -- CURRENCY CODE ON THE MASTER
006700*                    WAS BEING FORCED TO UPPERCASE BUT NEVER CHECKED
006800*                    FOR SHAPE.  ADDED 334-VALIDATE-CURRENCY-FORMAT
006900*                    AT LOAD TIME (AT-BAD-CCY-SW, WS-UPPER-ALPHA-
007000*                    CLASS) -- A CODE THAT IS NOT EXACTLY THREE
007100*                    UPPERCASE LETTERS NOW BLOCKS THE ACCOUNT FROM
007200*                    LOOKUP/POSTING/STATISTICS UNTIL CORRECTED, BUT
007300*                    STILL ROLLS TO ACCTOUT SO IT IS NOT LOST
007400*-----------------------------------------------------------------
007500 ENVIRONMENT                 DIVISION.
007600*-----------------------------------------------------------------
007700 CONFIGURATION               SECTION.
007800 SOURCE-COMPUTER.            FCTC-3090.
007900 OBJECT-COMPUTER.            FCTC-3090.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS WS-UPPER-ALPHA-CLASS IS "A" THRU "Z".
008300*-----------------------------------------------------------------
008400 INPUT-OUTPUT                SECTION.
008500 FILE-CONTROL.
008600*    THE TWO MASTER SELECTS ARE A DELIBERATE IN/OUT PAIR, NOT A
008700*    SINGLE I-O FILE -- THE OLD SHOP HABIT OF NEVER UPDATING A
008800*    MASTER IN PLACE, SO A BAD RUN CAN ALWAYS BE RERUN AGAINST THE
008900*    SAME ACCTIN WITHOUT FIRST RESTORING A BACKUP.
009000     SELECT ACCOUNT-MASTER-FILE-IN  ASSIGN TO "ACCTIN"
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-ACCT-IN-STATUS.
009300
009400     SELECT ACCOUNT-MASTER-FILE-OUT ASSIGN TO "ACCTOUT"
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-ACCT-OUT-STATUS.
009700
009800*    ARRIVAL-ORDER TRANSACTION FILE -- SEE THE 2001-06-04 CHANGE LOG
009900*    ENTRY ABOVE FOR WHY THIS IS NO LONGER A MATCH/MERGE INPUT.
010000     SELECT TRANSACTION-FILE-IN     ASSIGN TO "TXNIN"
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS WS-TXN-IN-STATUS.
010300
010400*    ONE JOURNAL RECORD PER COMPLETED TRANSFER -- REJECTED TRANSFERS
010500*    NEVER REACH THIS FILE, ONLY THE REPORT'S REJECT SECTION.
010600     SELECT TRANSFER-JOURNAL-OUT    ASSIGN TO "TRFOUT"
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS WS-TRF-OUT-STATUS.
010900
011000*    MEDIUM/HIGH RISK ALERTS ONLY -- LOW RISK TRANSFERS NEVER
011100*    PRODUCE A RECORD ON THIS FILE.
011200     SELECT FRAUD-ALERT-FILE-OUT    ASSIGN TO "FRDOUT"
011300         ORGANIZATION IS SEQUENTIAL
011400         FILE STATUS IS WS-FRD-OUT-STATUS.
011500
011600*    ONE RECORD PER SURVIVING ACCOUNT -- DELETED AND BAD-CURRENCY
011700*    ACCOUNTS ARE LEFT OFF, SAME AS THE REPORT'S STATS SECTION.
011800     SELECT STATISTICS-FILE-OUT     ASSIGN TO "STAOUT"
011900         ORGANIZATION IS SEQUENTIAL
012000         FILE STATUS IS WS-STA-OUT-STATUS.
012100
012200*    LINE SEQUENTIAL, NOT RECORDING MODE F, SINCE THIS IS THE ONE
012300*    FILE ON THE RUN MEANT FOR A PRINTER OR A VIEWER, NOT A
012400*    DOWNSTREAM PROGRAM.
012500     SELECT SUMMARY-REPORT-OUT      ASSIGN TO "RPTOUT"
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS WS-RPT-OUT-STATUS.
012800*-----------------------------------------------------------------
012900 DATA                        DIVISION.
013000*-----------------------------------------------------------------
013100 FILE                        SECTION.
013200*-----------------------------------------------------------------
013300 FD  ACCOUNT-MASTER-FILE-IN
013400     RECORDING MODE IS F.
013500     COPY "Copybooks/AcctRecord.cpy".
013600*-----------------------------------------------------------------
013700* OUTPUT MASTER RECORD -- HAND-DUPLICATED FROM ACCT-MASTER-RECORD
013800* RATHER THAN COPYBOOK-SHARED, SAME AS THE OLD IN/OUT PAIRS IN
013900* THE CONVERSION UTILITIES.
014000*-----------------------------------------------------------------
014100 FD  ACCOUNT-MASTER-FILE-OUT
014200     RECORDING MODE IS F.
014300* OUTPUT RECORD LAYOUT MIRRORS THE INPUT COPYBOOK FIELD FOR FIELD --
014400* AT-BAD-CCY-SW AND AT-DUP-SW ARE REPORT-ONLY FLAGS AND ARE NOT
014500* CARRIED TO THE NEW MASTER; A BAD-CURRENCY ACCOUNT GOES OUT
014600* UNCHANGED SO THE NEXT RUN CAN PICK IT UP ONCE IT IS CORRECTED.
014700 01  ACCT-MASTER-RECORD-OUT.
014800     05  ACCT-ID-OUT             PIC X(36).
014900     05  ACCT-OWNER-NAME-OUT     PIC X(100).
015000     05  ACCT-CURRENCY-OUT       PIC X(03).
015100     05  ACCT-BALANCE-OUT        PIC S9(17)V99.
015200     05  ACCT-CREATED-TS-OUT     PIC 9(14).
015300     05  FILLER                  PIC X(01).
015400*-----------------------------------------------------------------
015500 FD  TRANSACTION-FILE-IN
015600     RECORDING MODE IS F.
015700     COPY "Copybooks/TxnRecord.cpy".
015800*-----------------------------------------------------------------
015900 FD  TRANSFER-JOURNAL-OUT
016000     RECORDING MODE IS F.
016100     COPY "Copybooks/TrfRecord.cpy".
016200*-----------------------------------------------------------------
016300 FD  FRAUD-ALERT-FILE-OUT
016400     RECORDING MODE IS F.
016500     COPY "Copybooks/FraudRecord.cpy".
016600*-----------------------------------------------------------------
016700 FD  STATISTICS-FILE-OUT
016800     RECORDING MODE IS F.
016900     COPY "Copybooks/StatRecord.cpy".
017000*-----------------------------------------------------------------
017100* ONE PRINT LINE RECORD FOR THE WHOLE REPORT -- ALL THE 900-SERIES
017200* PRINT PARAGRAPHS MOVE THEIR OWN RPT-TITLE-LINE/RPT-COUNT-LINE/ETC
017300* GROUP INTO RPT-LINE-TEXT BEFORE THE WRITE, SAME AS INVENTREPORT.
017400 FD  SUMMARY-REPORT-OUT.
017500 01  RPT-LINE.
017600     05  RPT-LINE-TEXT            PIC X(131).
017700     05  FILLER                   PIC X(01).
017800*-----------------------------------------------------------------
017900 WORKING-STORAGE             SECTION.
018000*-----------------------------------------------------------------
018100* ONE TWO-BYTE STATUS PER FILE -- NOT TESTED EXPLICITLY AFTER EVERY
018200* I/O STATEMENT (THE AT END/NOT AT END CLAUSES COVER THE NORMAL
018300* CASES), BUT LEFT IN PLACE SO AN OPERATOR WITH A DUMP CAN SEE WHAT
018400* EACH FILE LAST RETURNED.
018500 01  WS-FILE-STATUSES.
018600     05  WS-ACCT-IN-STATUS        PIC X(02) VALUE "00".
018700     05  WS-ACCT-OUT-STATUS       PIC X(02) VALUE "00".
018800     05  WS-TXN-IN-STATUS         PIC X(02) VALUE "00".
018900     05  WS-TRF-OUT-STATUS        PIC X(02) VALUE "00".
019000     05  WS-FRD-OUT-STATUS        PIC X(02) VALUE "00".
019100     05  WS-STA-OUT-STATUS        PIC X(02) VALUE "00".
019200     05  WS-RPT-OUT-STATUS        PIC X(02) VALUE "00".
019300*-----------------------------------------------------------------
019400* WS-ACCT-EOF DRIVES THE MASTER LOAD LOOP AT 300-LOAD-ACCOUNT-
019500* MASTER, WS-TXN-EOF DRIVES THE MAIN TRANSACTION LOOP IN
019600* 100-LEDGER-BATCH-UPDATE, AND WS-AMOUNT-VALID-SW IS SET FRESH BY
019700* 414-VALIDATE-AMOUNT ON EVERY CALL -- NONE OF THE THREE IS EVER
019800* RESET BY HAND OUTSIDE ITS OWNING PARAGRAPH.
019900 01  WS-SWITCHES.
020000     05  WS-ACCT-EOF-SW           PIC X(01) VALUE "N".
020100         88  WS-ACCT-EOF               VALUE "Y".
020200     05  WS-TXN-EOF-SW            PIC X(01) VALUE "N".
020300         88  WS-TXN-EOF                VALUE "Y".
020400     05  WS-AMOUNT-VALID-SW       PIC X(01) VALUE "Y".
020500         88  WS-AMOUNT-VALID           VALUE "Y".
020600*-----------------------------------------------------------------
020700* IN-MEMORY ACCOUNT TABLE -- THE WHOLE MASTER IS LOADED ONCE AT
020800* THE START OF THE RUN.  TRANSACTIONS NO LONGER ARRIVE SORTED BY
020900* ACCOUNT ID SO A MATCH/MERGE CANNOT BE USED (SEE 2001-06-04
021000* CHANGE LOG ENTRY); EVERY POSTING IS A DIRECT TABLE LOOKUP.
021100*-----------------------------------------------------------------
021200* WS-ACCT-FOUND-IX IS SET BY 412-FIND-ACCOUNT-BY-ID/512-FIND-ACCOUNT-
021300* BY-NAME FOR A SINGLE LOOKUP, WHILE WS-FROM-ACCT-IX/WS-TO-ACCT-IX
021400* HOLD BOTH SIDES OF A TRANSFER AT ONCE SINCE 500-APPLY-TRANSFER
021500* NEEDS BOTH INDEXES LIVE TOGETHER.
021600 01  WS-ACCT-TABLE-CONTROL.
021700     05  WS-ACCT-COUNT            PIC 9(05) COMP VALUE ZERO.
021800     05  WS-ACCT-IX               PIC 9(05) COMP VALUE ZERO.
021900     05  WS-ACCT-FOUND-IX         PIC 9(05) COMP VALUE ZERO.
022000     05  WS-FROM-ACCT-IX          PIC 9(05) COMP VALUE ZERO.
022100     05  WS-TO-ACCT-IX            PIC 9(05) COMP VALUE ZERO.
022200     05  WS-DUP-ACCOUNT-CNT       PIC 9(05) COMP VALUE ZERO.
022300     05  WS-BADCCY-ACCOUNT-CNT    PIC 9(05) COMP VALUE ZERO.
022400
022500 01  ACCT-TABLE-AREA.
022600     05  ACCT-ENTRY OCCURS 2000 TIMES
022700                     INDEXED BY ACX.
022800*            MASTER FIELDS, CARRIED STRAIGHT ACROSS FROM ACCT-RECORD
022900*            AT 320-STORE-ACCOUNT-ENTRY.
023000         10  AT-ACCT-ID             PIC X(36).
023100         10  AT-OWNER-NAME          PIC X(100).
023200*            UPPERCASED SHADOW OF AT-OWNER-NAME -- SEE THE COMMENT
023300*            AT 320 FOR WHY A SEPARATE COPY IS KEPT.
023400         10  AT-OWNER-UC            PIC X(100).
023500         10  AT-CURRENCY            PIC X(03).
023600         10  AT-BALANCE             PIC S9(17)V99.
023700         10  AT-CREATED-TS          PIC 9(14).
023800*            STATISTICS FIELDS -- ZERO AT LOAD, BUILT UP AS TRANSFERS
023900*            POST AT 520-POST-TRANSFER-AMOUNTS, WRITTEN OUT AT 800.
024000         10  AT-IN-COUNT            PIC 9(09) COMP.
024100         10  AT-OUT-COUNT           PIC 9(09) COMP.
024200         10  AT-TOTAL-RECEIVED      PIC S9(17)V99.
024300         10  AT-TOTAL-SENT          PIC S9(17)V99.
024400*            THREE INDEPENDENT SWITCHES -- AN ACCOUNT CAN BE FLAGGED
024500*            DUPLICATE AND STILL POST NORMALLY (IT IS ONLY A REPORT
024600*            FLAG), BUT DELETED OR BAD-CURRENCY BOTH BLOCK LOOKUP.
024700         10  AT-DUP-SW              PIC X(01).
024800             88  AT-IS-DUPLICATE        VALUE "Y".
024900         10  AT-DELETED-SW          PIC X(01).
025000             88  AT-IS-DELETED          VALUE "Y".
025100         10  AT-BAD-CCY-SW          PIC X(01).
025200             88  AT-IS-BAD-CURRENCY     VALUE "Y".
025300         10  FILLER                 PIC X(01).
025400*-----------------------------------------------------------------
025500* IN-MEMORY TRANSFER TABLE -- COMPLETED TRANSFERS ONLY, BUILT AS
025600* THE JOURNAL IS WRITTEN.  SCANNED BY THE VELOCITY RULE.
025700*-----------------------------------------------------------------
025800 01  WS-TRF-TABLE-CONTROL.
025900     05  WS-TRF-COUNT             PIC 9(05) COMP VALUE ZERO.
026000     05  WS-TRF-IX                PIC 9(05) COMP VALUE ZERO.
026100     05  WS-TRF-SEQ               PIC 9(08) COMP VALUE ZERO.
026200     05  WS-TRF-SEQ-DISP          PIC 9(08).
026300     05  WS-VELOCITY-COUNT        PIC 9(05) COMP VALUE ZERO.
026400
026500 01  TRF-TABLE-AREA.
026600     05  TRF-ENTRY OCCURS 5000 TIMES
026700                    INDEXED BY TFX.
026800         10  TT-FROM-ACCT           PIC X(36).
026900         10  TT-TO-ACCT             PIC X(36).
027000         10  TT-AMOUNT              PIC S9(17)V99.
027100         10  TT-CREATED-TS          PIC 9(14).
027200         10  FILLER                 PIC X(01).
027300*-----------------------------------------------------------------
027400* SCRATCH FIELDS SHARED ACROSS THE APPLY PARAGRAPHS -- ONE SET,
027500* REUSED FOR EVERY TRANSACTION, SINCE ONLY ONE TRANSACTION IS
027600* EVER IN FLIGHT AT A TIME ON A SEQUENTIAL BATCH RUN.  CARRIED AS
027700* STANDALONE 77-LEVEL ITEMS, NOT GROUPED UNDER A 01, SINCE NONE OF
027800* THEM IS EVER MOVED OR REFERENCED AS A GROUP.
027900 77  WS-TRF-ID                   PIC X(36).
028000 77  WS-SEARCH-ACCT-ID           PIC X(36).
028100 77  WS-COMPARE-NAME-1           PIC X(100).
028200 77  WS-NORMALIZED-AMOUNT        PIC S9(17)V99.
028300 77  WS-REJECT-REASON            PIC X(40).
028400*-----------------------------------------------------------------
028500* FRAUD THRESHOLDS -- PASSED TO SCORE-TRANSFER ON EVERY CALL SO
028600* THEY CAN BE TAILORED WITHOUT RECOMPILING SCORE-TRANSFER.
028700*-----------------------------------------------------------------
028800 01  WS-FRAUD-PARAMETERS.
028900     05  WS-HIGH-AMT-THRESHOLD    PIC S9(17)V99 VALUE 100000.
029000     05  WS-MID-AMT-THRESHOLD     PIC S9(17)V99 VALUE 10000.
029100     05  WS-VELOCITY-WINDOW-MIN   PIC 9(05) COMP VALUE 60.
029200     05  WS-VELOCITY-LIMIT-CNT    PIC 9(05) COMP VALUE 5.
029300     05  WS-SCORE-MEDIUM          PIC 9(03) COMP VALUE 30.
029400     05  WS-SCORE-HIGH            PIC 9(03) COMP VALUE 60.
029500*-----------------------------------------------------------------
029600* LINKAGE GROUP FOR THE CALL TO SCORE-TRANSFER -- KEPT IN STEP
029700* BY HAND WITH THE LINKAGE SECTION OF SCORE-TRANSFER.
029800*-----------------------------------------------------------------
029900* LK-FRD-SCORE/LK-FRD-RISK-LEVEL/LK-FRD-REASONS ARE RETURN FIELDS,
030000* NOT INPUT -- SCORE-TRANSFER FILLS THEM IN AND THIS PROGRAM
030100* MOVES THEM STRAIGHT TO THE FRAUD ALERT RECORD AT 570 WITHOUT
030200* ANY FURTHER TRANSLATION.
030300 01  LK-FRAUD-PARAMETERS.
030400     05  LK-AMOUNT                PIC S9(17)V99.
030500     05  LK-ACCOUNT-AGE-MINUTES   PIC S9(09) COMP.
030600     05  LK-VELOCITY-COUNT        PIC 9(05) COMP.
030700     05  LK-VELOCITY-WINDOW-MIN   PIC 9(05) COMP.
030800     05  LK-HIGH-AMT-THRESHOLD    PIC S9(17)V99.
030900     05  LK-MID-AMT-THRESHOLD     PIC S9(17)V99.
031000     05  LK-VELOCITY-LIMIT-CNT    PIC 9(05) COMP.
031100     05  LK-SCORE-MEDIUM          PIC 9(03) COMP.
031200     05  LK-SCORE-HIGH            PIC 9(03) COMP.
031300     05  LK-FRD-SCORE             PIC 9(03) COMP.
031400     05  LK-FRD-RISK-LEVEL        PIC X(06).
031500     05  LK-FRD-REASONS           PIC X(200).
031600     05  FILLER                   PIC X(01).
031700*-----------------------------------------------------------------
031800* HOW OLD THE TO-ACCOUNT IS AT THE MOMENT OF THE TRANSFER -- FED
031900* TO SCORE-TRANSFER'S ACCOUNT-AGE RULE SO A BRAND-NEW ACCOUNT
032000* RECEIVING A LARGE TRANSFER SCORES HIGHER THAN AN ESTABLISHED ONE.
032100 01  WS-ACCOUNT-AGE-MINUTES      PIC S9(09) COMP.
032200*-----------------------------------------------------------------
032300* DATE ARITHMETIC WORK AREA -- NO INTRINSIC FUNCTIONS ARE USED ON
032400* THIS SYSTEM, SO ELAPSED MINUTES BETWEEN TWO TIMESTAMPS IS
032500* WORKED OUT BY HAND THROUGH AN ABSOLUTE DAY NUMBER, THE SAME WAY
032600* THE OLD WEEKDAY TABLE IN THE INVENTORY REPORT WAS BUILT.
032700*-----------------------------------------------------------------
032800* CUMULATIVE DAYS ELAPSED AS OF THE FIRST OF EACH MONTH, IN A
032900* NON-LEAP YEAR -- BUILT AS A VALUE LITERAL AND REDEFINED AS A
033000* TABLE BELOW BECAUSE THIS COMPILER WILL NOT TAKE VALUE CLAUSES
033100* ON AN OCCURS ITEM DIRECTLY.
033200 01  WS-CUM-DAYS-LITERAL.
033300     05  FILLER                   PIC 9(03) VALUE 000.
033400     05  FILLER                   PIC 9(03) VALUE 031.
033500     05  FILLER                   PIC 9(03) VALUE 059.
033600     05  FILLER                   PIC 9(03) VALUE 090.
033700     05  FILLER                   PIC 9(03) VALUE 120.
033800     05  FILLER                   PIC 9(03) VALUE 151.
033900     05  FILLER                   PIC 9(03) VALUE 181.
034000     05  FILLER                   PIC 9(03) VALUE 212.
034100     05  FILLER                   PIC 9(03) VALUE 243.
034200     05  FILLER                   PIC 9(03) VALUE 273.
034300     05  FILLER                   PIC 9(03) VALUE 304.
034400     05  FILLER                   PIC 9(03) VALUE 334.
034500 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
034600     05  WS-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.
034700
034800* 960-DAYNUM-FOR-TS MOVES ONE 14-DIGIT TIMESTAMP INTO WS-TS-14
034900* (BELOW) AND READS THE PIECES BACK OUT THROUGH THIS GROUP.
035000 01  WS-TS-BREAKOUT.
035100     05  WS-TS-YYYY               PIC 9(04).
035200     05  WS-TS-MM                 PIC 9(02).
035300     05  WS-TS-DD                 PIC 9(02).
035400     05  WS-TS-HH                 PIC 9(02).
035500     05  WS-TS-MIN                PIC 9(02).
035600     05  WS-TS-SS                 PIC 9(02).
035700 01  WS-TS-BREAKOUT-14 REDEFINES WS-TS-BREAKOUT.
035800     05  WS-TS-14                 PIC 9(14).
035900
036000* INTERMEDIATE DIVIDE/REMAINDER RESULTS FOR THE /4, /100, /400
036100* LEAP TEST -- KEPT AS SEPARATE 05-LEVELS RATHER THAN REUSED
036200* 77-LEVELS SINCE 960 IS CALLED REENTRANTLY WITHIN 950.
036300 01  WS-LEAP-YEAR-WORK.
036400     05  WS-DIV4                  PIC 9(05) COMP.
036500     05  WS-DIV100                PIC 9(05) COMP.
036600     05  WS-DIV400                PIC 9(05) COMP.
036700     05  WS-REMY4                 PIC 9(05) COMP.
036800     05  WS-REMY100               PIC 9(05) COMP.
036900     05  WS-REMY400               PIC 9(05) COMP.
037000     05  WS-LEAP-ADJ              PIC 9(01) COMP.
037100
037200* WS-DAYNUM IS THE WORKING RESULT OUT OF 960; -A AND -B HOLD THE
037300* TWO ENDPOINTS ACROSS THE SECOND CALL IN 950 SO THE FIRST ONE
037400* ISN'T OVERWRITTEN.
037500 01  WS-DAYNUM-WORK.
037600     05  WS-DAYNUM                PIC S9(09) COMP.
037700     05  WS-DAYNUM-A              PIC S9(09) COMP.
037800     05  WS-DAYNUM-B              PIC S9(09) COMP.
037900     05  WS-MINUTES-OF-DAY-A      PIC S9(07) COMP.
038000     05  WS-MINUTES-OF-DAY-B      PIC S9(07) COMP.
038100
038200* THE TWO TIMESTAMPS 950 IS ASKED TO COMPARE -- LOADED BY THE
038300* CALLER (ACCOUNT-AGE OR VELOCITY-WINDOW CHECKS) BEFORE EACH
038400* PERFORM 950-COMPUTE-ELAPSED-MINUTES.
038500 01  WS-ELAPSED-TS-A              PIC 9(14).
038600 01  WS-ELAPSED-TS-B              PIC 9(14).
038700 01  WS-ELAPSED-MINUTES           PIC S9(09) COMP.
038800*-----------------------------------------------------------------
038900* REJECT DETAIL -- HELD IN MEMORY FOR THE SUMMARY REPORT, CAPPED
039000* AT 500 LINES; THE COUNT FIELDS BELOW CARRY THE TRUE TOTALS
039100* EVEN IF THE DETAIL TABLE OVERFLOWS.
039200*-----------------------------------------------------------------
039300 01  WS-REJECT-DETAIL-CONTROL.
039400     05  WS-REJECT-DETAIL-CNT     PIC 9(05) COMP VALUE ZERO.
039500     05  WS-RDT-IX                PIC 9(05) COMP VALUE ZERO.
039600
039700* FIELDS BELOW MIRROR RDT-TYPE/ACCT/AMOUNT ETC FROM THE TRANSACTION
039800* THAT WAS REJECTED -- LOADED AT 610-LOG-REJECT-DETAIL, READ BACK
039900* AT 922-PRINT-ONE-REJECT.
040000 01  REJECT-DETAIL-TABLE-AREA.
040100     05  REJECT-DETAIL-ENTRY OCCURS 500 TIMES.
040200         10  RDT-TYPE                PIC X(01).
040300         10  RDT-ACCT                 PIC X(36).
040400         10  RDT-AMOUNT                PIC S9(17)V99.
040500         10  RDT-REASON                PIC X(40).
040600         10  FILLER                    PIC X(01).
040700*-----------------------------------------------------------------
040800* ONE COUNTER/ACCUMULATOR PER LINE OF THE SUMMARY REPORT -- THESE
040900* ARE UPDATED AS EACH TRANSACTION IS APPLIED OR REJECTED, NEVER
041000* RECOMPUTED AFTERWARD, SO THE REPORT AT 900 IS A STRAIGHT MOVE
041100* OF WHATEVER IS SITTING HERE WHEN THE RUN ENDS.
041200 01  WS-CONTROL-TOTALS.
041300     05  WS-TXN-READ-CNT          PIC 9(07) COMP VALUE ZERO.
041400     05  WS-DEP-APPLIED-CNT       PIC 9(07) COMP VALUE ZERO.
041500     05  WS-DEP-TOTAL-AMT         PIC S9(17)V99 VALUE ZERO.
041600     05  WS-WD-APPLIED-CNT        PIC 9(07) COMP VALUE ZERO.
041700     05  WS-WD-TOTAL-AMT          PIC S9(17)V99 VALUE ZERO.
041800     05  WS-TRF-APPLIED-CNT       PIC 9(07) COMP VALUE ZERO.
041900     05  WS-TRF-TOTAL-AMT         PIC S9(17)V99 VALUE ZERO.
042000     05  WS-DEL-APPLIED-CNT       PIC 9(07) COMP VALUE ZERO.
042100*    REJECT SUB-COUNTERS -- KEYED OFF THE SAME REASON TEXT THAT
042200*    600-REJECT-TRANSACTION EVALUATES, ONE BUCKET PER REASON.
042300     05  WS-REJECT-CNT            PIC 9(07) COMP VALUE ZERO.
042400     05  WS-REJECT-NOTFOUND-CNT   PIC 9(07) COMP VALUE ZERO.
042500     05  WS-REJECT-NSF-CNT        PIC 9(07) COMP VALUE ZERO.
042600     05  WS-REJECT-BADAMT-CNT     PIC 9(07) COMP VALUE ZERO.
042700     05  WS-REJECT-SAMEACCT-CNT   PIC 9(07) COMP VALUE ZERO.
042800     05  WS-REJECT-CCYMIS-CNT     PIC 9(07) COMP VALUE ZERO.
042900     05  WS-REJECT-DELBAL-CNT     PIC 9(07) COMP VALUE ZERO.
043000     05  WS-REJECT-BADCCY-CNT     PIC 9(07) COMP VALUE ZERO.
043100*    FRAUD RISK BUCKETS -- FED FROM SCORE-TRANSFER'S CLASSIFICATION,
043200*    NOT FROM A REJECT, SINCE A FRAUD-SCORED TRANSFER STILL POSTS.
043300     05  WS-FRAUD-LOW-CNT         PIC 9(07) COMP VALUE ZERO.
043400     05  WS-FRAUD-MEDIUM-CNT      PIC 9(07) COMP VALUE ZERO.
043500     05  WS-FRAUD-HIGH-CNT        PIC 9(07) COMP VALUE ZERO.
043600*    BALANCE CHECK -- OPENING TOTAL FROM THE MASTER AS LOADED,
043700*    PLUS NET POSTINGS, SHOULD EQUAL THE CLOSING GRAND TOTAL; ANY
043800*    DIFFERENCE PRINTED AT 930 MEANS A POSTING PARAGRAPH IS BROKEN.
043900     05  WS-OPENING-TOTAL-BALANCE PIC S9(17)V99 VALUE ZERO.
044000     05  WS-GRAND-TOTAL-BALANCE   PIC S9(17)V99 VALUE ZERO.
044100     05  WS-EXPECTED-CLOSING-TOTAL PIC S9(17)V99 VALUE ZERO.
044200*-----------------------------------------------------------------
044300 01  WS-RUN-DATE.
044400     05  WS-RUN-YYYY              PIC 9(04).
044500     05  WS-RUN-MM                PIC 9(02).
044600     05  WS-RUN-DD                PIC 9(02).
044700 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE
044800                                  PIC 9(08).
044900*-----------------------------------------------------------------
045000* PRINT LINE LAYOUTS -- SAME STYLE AS THE OLD INVENTORY REPORT:
045100* ONE WORKING-STORAGE GROUP PER LINE TYPE, MOVED TO RPT-LINE AND
045200* WRITTEN WITH THE APPROPRIATE ADVANCING COUNT.
045300*-----------------------------------------------------------------
045400* TITLE AND DATE LINES -- WRITTEN ONCE AT 910, TOP OF FORM.
045500 01  RPT-TITLE-LINE.
045600     05  FILLER                   PIC X(40) VALUE SPACES.
045700     05  FILLER                   PIC X(32)
045800         VALUE "WALLET LEDGER BATCH - RUN SUMMARY".
045900     05  FILLER                   PIC X(60) VALUE SPACES.
046000
046100 01  RPT-DATE-LINE.
046200     05  FILLER                   PIC X(10) VALUE "RUN DATE: ".
046300     05  RPT-DT-YYYY              PIC 9(04).
046400     05  FILLER                   PIC X(01) VALUE "-".
046500     05  RPT-DT-MM                PIC 9(02).
046600     05  FILLER                   PIC X(01) VALUE "-".
046700     05  RPT-DT-DD                PIC 9(02).
046800     05  FILLER                   PIC X(112) VALUE SPACES.
046900
047000 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
047100
047200* REJECT DETAIL BLOCK -- HEADER PLUS ONE DETAIL LINE PER ROW OF
047300* REJECT-DETAIL-TABLE-AREA, PRINTED AT 920/922.
047400 01  RPT-REJECT-HEADER-LINE.
047500     05  FILLER                   PIC X(01) VALUE SPACES.
047600     05  FILLER                   PIC X(03) VALUE "TYP".
047700     05  FILLER                   PIC X(17) VALUE SPACES.
047800     05  FILLER                   PIC X(36) VALUE "ACCOUNT".
047900     05  FILLER                   PIC X(04) VALUE SPACES.
048000     05  FILLER                   PIC X(20) VALUE "AMOUNT".
048100     05  FILLER                   PIC X(51) VALUE "REASON".
048200
048300* DETAIL LINE -- ONE PER ENTRY IN REJECT-DETAIL-TABLE-AREA, MOVED
048400* IN AND WRITTEN AT 922-PRINT-ONE-REJECT.
048500 01  RPT-REJECT-DETAIL-LINE.
048600     05  FILLER                   PIC X(01) VALUE SPACES.
048700     05  RPT-RJ-TYPE              PIC X(01).
048800     05  FILLER                   PIC X(19) VALUE SPACES.
048900     05  RPT-RJ-ACCT              PIC X(36).
049000     05  FILLER                   PIC X(04) VALUE SPACES.
049100     05  RPT-RJ-AMOUNT            PIC -(15)9.99.
049200     05  FILLER                   PIC X(03) VALUE SPACES.
049300     05  RPT-RJ-REASON            PIC X(40).
049400     05  FILLER                   PIC X(09) VALUE SPACES.
049500
049600* GENERIC LABEL/COUNT/AMOUNT LINE -- REUSED FOR EVERY CONTROL
049700* TOTAL PRINTED AT 930 (DEPOSITS, WITHDRAWALS, TRANSFERS, EACH
049800* REJECT REASON, EACH FRAUD BUCKET) SO THAT PARAGRAPH IS ONE
049900* MOVE/MOVE/MOVE/WRITE PER LINE INSTEAD OF A SEPARATE 01 APIECE.
050000 01  RPT-COUNT-LINE.
050100     05  FILLER                   PIC X(01) VALUE SPACES.
050200     05  RPT-CT-LABEL             PIC X(40).
050300     05  RPT-CT-COUNT             PIC ZZZ,ZZZ,ZZ9.
050400     05  FILLER                   PIC X(02) VALUE SPACES.
050500     05  RPT-CT-AMOUNT            PIC -(15)9.99.
050600     05  FILLER                   PIC X(59) VALUE SPACES.
050700
050800* PER-ACCOUNT STATISTICS BLOCK -- HEADER PLUS ONE DETAIL LINE PER
050900* SURVIVING ACCOUNT, PRINTED AT 940/942, THEN THE GRAND-TOTAL
051000* CHECK LINE BELOW.
051100 01  RPT-STATS-HEADER-LINE.
051200     05  FILLER                   PIC X(01) VALUE SPACES.
051300     05  FILLER                   PIC X(36) VALUE "ACCOUNT".
051400     05  FILLER                   PIC X(02) VALUE SPACES.
051500     05  FILLER                   PIC X(20) VALUE "BALANCE".
051600     05  FILLER                   PIC X(08) VALUE "IN-CNT".
051700     05  FILLER                   PIC X(20) VALUE "RECEIVED".
051800     05  FILLER                   PIC X(08) VALUE "OUT-CNT".
051900     05  FILLER                   PIC X(20) VALUE "SENT".
052000     05  FILLER                   PIC X(17) VALUE SPACES.
052100
052200* DETAIL LINE -- ONE PER SURVIVING ACCOUNT, MOVED IN AND WRITTEN AT
052300* 942-PRINT-ONE-STAT.
052400 01  RPT-STATS-DETAIL-LINE.
052500     05  FILLER                   PIC X(01) VALUE SPACES.
052600     05  RPT-ST-ACCT              PIC X(36).
052700     05  FILLER                   PIC X(02) VALUE SPACES.
052800     05  RPT-ST-BALANCE           PIC -(15)9.99.
052900     05  RPT-ST-IN-COUNT          PIC ZZZ,ZZ9.
053000     05  FILLER                   PIC X(02) VALUE SPACES.
053100     05  RPT-ST-RECEIVED          PIC -(15)9.99.
053200     05  RPT-ST-OUT-COUNT         PIC ZZZ,ZZ9.
053300     05  FILLER                   PIC X(02) VALUE SPACES.
053400     05  RPT-ST-SENT              PIC -(15)9.99.
053500     05  FILLER                   PIC X(18) VALUE SPACES.
053600
053700* BALANCE-CHECK LINE -- SEE THE COMMENT ON WS-OPENING-TOTAL-BALANCE
053800* ABOVE; THE TWO FIGURES SHOULD MATCH EXACTLY WHEN THE RUN IS CLEAN.
053900 01  RPT-GRAND-TOTAL-LINE.
054000     05  FILLER                   PIC X(01) VALUE SPACES.
054100     05  FILLER                   PIC X(30)
054200         VALUE "CLOSING BALANCE GRAND TOTAL: ".
054300     05  RPT-GT-BALANCE           PIC -(15)9.99.
054400     05  FILLER                   PIC X(03) VALUE SPACES.
054500     05  FILLER                   PIC X(30)
054600         VALUE "EXPECTED FROM POSTINGS:      ".
054700     05  RPT-GT-EXPECTED          PIC -(15)9.99.
054800     05  FILLER                   PIC X(30) VALUE SPACES.
054900******************************************************************
055000 PROCEDURE                   DIVISION.
055100*-----------------------------------------------------------------
055200* MAINLINE -- THREE PHASES, STRICTLY SEQUENTIAL: BRING THE MASTER
055300* INTO MEMORY AND PRIME THE FIRST TRANSACTION, DRIVE THE WHOLE
055400* TRANSACTION FILE THROUGH THE TABLE, THEN WRITE EVERY OUTPUT FILE
055500* AND THE REPORT FROM WHATEVER IS LEFT STANDING IN THE TABLES.
055600*-----------------------------------------------------------------
055700 100-LEDGER-BATCH-UPDATE.
055800     PERFORM 200-INITIATE-BATCH-UPDATE  THRU 200-INITIATE-EXIT.
055900     PERFORM 200-PROCESS-TRANSACTIONS   THRU 200-PROCESS-EXIT
056000         UNTIL WS-TXN-EOF.
056100     PERFORM 200-TERMINATE-BATCH-UPDATE THRU 200-TERMINATE-EXIT.
056200
056300     STOP RUN.
056400*-----------------------------------------------------------------
056500* OPEN, LOAD THE WHOLE ACCOUNT MASTER INTO ACCT-TABLE-AREA, AND
056600* PRIME THE READ-AHEAD ON THE TRANSACTION FILE SO THE PERFORM
056700* UNTIL IN 100-LEDGER-BATCH-UPDATE CAN TEST WS-TXN-EOF BEFORE EVER
056800* CALLING 400-PROCESS-ONE-TRANSACTION THE FIRST TIME.
056900*-----------------------------------------------------------------
057000 200-INITIATE-BATCH-UPDATE.
057100     PERFORM 300-OPEN-ALL-FILES       THRU 300-OPEN-EXIT.
057200     PERFORM 300-LOAD-ACCOUNT-MASTER  THRU 300-LOAD-EXIT.
057300     PERFORM 300-READ-TRANSACTION     THRU 300-READ-TXN-EXIT.
057400 200-INITIATE-EXIT.
057500     EXIT.
057600
057700* ONE PASS OF THE TRANSACTION LOOP -- COUNT IT, APPLY IT, READ
057800* THE NEXT ONE AHEAD.  THIS IS READ-AHEAD LOGIC, NOT READ-THEN-
057900* PROCESS, SO EOF IS DETECTED BEFORE A PHANTOM LAST RECORD IS
058000* EVER PASSED TO 400-PROCESS-ONE-TRANSACTION.
058100 200-PROCESS-TRANSACTIONS.
058200     ADD 1 TO WS-TXN-READ-CNT.
058300     PERFORM 400-PROCESS-ONE-TRANSACTION THRU 400-PROCESS-EXIT.
058400     PERFORM 300-READ-TRANSACTION        THRU 300-READ-TXN-EXIT.
058500 200-PROCESS-EXIT.
058600     EXIT.
058700
058800* END OF RUN -- SPIN THE UPDATED ACCOUNT TABLE OUT TO THE NEW
058900* MASTER AND THE STATISTICS FILE, PRINT THE SUMMARY REPORT LAST
059000* SO ITS GRAND-TOTAL LINE REFLECTS EVERYTHING THAT WAS POSTED,
059100* THEN CLOSE EVERYTHING DOWN.
059200 200-TERMINATE-BATCH-UPDATE.
059300     PERFORM 700-WRITE-ACCOUNT-MASTER  THRU 700-WRITE-EXIT.
059400     PERFORM 800-WRITE-STATISTICS      THRU 800-WRITE-EXIT.
059500     PERFORM 900-PRINT-SUMMARY-REPORT  THRU 900-PRINT-EXIT.
059600     PERFORM 300-CLOSE-ALL-FILES       THRU 300-CLOSE-EXIT.
059700 200-TERMINATE-EXIT.
059800     EXIT.
059900*-----------------------------------------------------------------
060000* ALL SEVEN FILES ARE OPENED TOGETHER AT THE TOP OF THE RUN AND
060100* CLOSED TOGETHER AT THE BOTTOM -- THIS IS A SINGLE JOB STEP, NOT
060200* A SEQUENCE OF STEPS, SO THERE IS NO POINT STAGGERING THE OPENS.
060300*-----------------------------------------------------------------
060400 300-OPEN-ALL-FILES.
060500*    INPUT FILES FIRST, OUTPUT FILES SECOND -- NO PARTICULAR I/O
060600*    REASON, JUST THE ORDER THE OLD JCL DD STATEMENTS LISTED THEM IN.
060700     OPEN INPUT  ACCOUNT-MASTER-FILE-IN
060800          INPUT  TRANSACTION-FILE-IN
060900          OUTPUT ACCOUNT-MASTER-FILE-OUT
061000          OUTPUT TRANSFER-JOURNAL-OUT
061100          OUTPUT FRAUD-ALERT-FILE-OUT
061200          OUTPUT STATISTICS-FILE-OUT
061300          OUTPUT SUMMARY-REPORT-OUT.
061400 300-OPEN-EXIT.
061500     EXIT.
061600
061700* NO FILE STATUS CHECK ON THE CLOSE ITSELF -- IF ANY FILE FAILED
061800* TO CLOSE CLEANLY THE JOB WILL ABEND ON ITS OWN AND THE OPERATOR
061900* WILL SEE THE SYSTEM MESSAGE, SAME AS THE OLD BATCH-UPDATE.
062000 300-CLOSE-ALL-FILES.
062100*    SAME ORDER AS THE OPEN AT 300-OPEN-ALL-FILES, INPUTS FIRST.
062200     CLOSE ACCOUNT-MASTER-FILE-IN
062300           ACCOUNT-MASTER-FILE-OUT
062400           TRANSACTION-FILE-IN
062500           TRANSFER-JOURNAL-OUT
062600           FRAUD-ALERT-FILE-OUT
062700           STATISTICS-FILE-OUT
062800           SUMMARY-REPORT-OUT.
062900 300-CLOSE-EXIT.
063000     EXIT.
063100*-----------------------------------------------------------------
063200* THE WHOLE MASTER GOES INTO ACCT-TABLE-AREA BEFORE ANY TRANSACTION
063300* IS READ -- UP TO 2000 ACCOUNTS, WHICH HAS BEEN COMFORTABLY ABOVE
063400* THE CUSTODIAL BOOK OF BUSINESS SINCE THE TABLE WAS SIZED IN 2001.
063500*-----------------------------------------------------------------
063600 300-LOAD-ACCOUNT-MASTER.
063700     MOVE ZERO TO WS-ACCT-COUNT.
063800     PERFORM 310-READ-ACCOUNT-MASTER THRU 310-READ-EXIT
063900         UNTIL WS-ACCT-EOF.
064000 300-LOAD-EXIT.
064100     EXIT.
064200
064300* READ ONE MASTER RECORD AND STORE IT, OR SET THE EOF SWITCH THAT
064400* ENDS THE PERFORM UNTIL ABOVE.
064500 310-READ-ACCOUNT-MASTER.
064600     READ ACCOUNT-MASTER-FILE-IN
064700         AT END
064800             MOVE "Y" TO WS-ACCT-EOF-SW
064900         NOT AT END
065000             PERFORM 320-STORE-ACCOUNT-ENTRY THRU 320-STORE-EXIT
065100     END-READ.
065200 310-READ-EXIT.
065300     EXIT.
065400
065500 320-STORE-ACCOUNT-ENTRY.
065600     ADD 1 TO WS-ACCT-COUNT.
065700     SET ACX TO WS-ACCT-COUNT.
065800     MOVE ACCT-ID              TO AT-ACCT-ID(ACX).
065900     MOVE ACCT-OWNER-NAME      TO AT-OWNER-NAME(ACX).
066000     MOVE ACCT-OWNER-NAME      TO AT-OWNER-UC(ACX).
066100*        AT-OWNER-UC IS A SEPARATE UPPERCASED COPY KEPT JUST FOR
066200*        THE BY-NAME SEARCH AND THE DUPLICATE-OWNER SCAN BELOW --
066300*        AT-OWNER-NAME ITSELF IS LEFT IN MIXED CASE FOR THE MASTER.
066400     INSPECT AT-OWNER-UC(ACX)  CONVERTING
066500         "abcdefghijklmnopqrstuvwxyz" TO
066600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
066700     MOVE ACCT-CURRENCY        TO AT-CURRENCY(ACX).
066800*        CURRENCY IS FORCED TO UPPERCASE ON THE MASTER ITSELF (NOT
066900*        JUST A SHADOW COPY) -- THE ACCOUNT MAINTENANCE RULE WANTS
067000*        THE STORED CODE UPPERCASE, SHAPE IS CHECKED SEPARATELY AT
067100*        334-VALIDATE-CURRENCY-FORMAT BELOW.
067200     INSPECT AT-CURRENCY(ACX)  CONVERTING
067300         "abcdefghijklmnopqrstuvwxyz" TO
067400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
067500     MOVE ACCT-BALANCE         TO AT-BALANCE(ACX).
067600     MOVE ACCT-CREATED-TS      TO AT-CREATED-TS(ACX).
067700     MOVE ZERO                 TO AT-IN-COUNT(ACX)
067800                                   AT-OUT-COUNT(ACX)
067900                                   AT-TOTAL-RECEIVED(ACX)
068000                                   AT-TOTAL-SENT(ACX).
068100     MOVE "N"                  TO AT-DUP-SW(ACX).
068200     MOVE "N"                  TO AT-DELETED-SW(ACX).
068300     MOVE "N"                  TO AT-BAD-CCY-SW(ACX).
068400     ADD ACCT-BALANCE          TO WS-OPENING-TOTAL-BALANCE.
068500     PERFORM 334-VALIDATE-CURRENCY-FORMAT THRU 334-VALIDATE-EXIT.
068600     PERFORM 330-CHECK-DUPLICATE-OWNER THRU 330-CHECK-EXIT.
068700 320-STORE-EXIT.
068800     EXIT.
068900*-----------------------------------------------------------------
069000* CURRENCY CODE EDIT -- PER THE ACCOUNT MAINTENANCE RULE THE CODE
069100* MUST BE EXACTLY THREE ALPHABETIC CHARACTERS, UPPERCASE ON THE
069200* MASTER (SEE THE INSPECT ABOVE).  WS-UPPER-ALPHA-CLASS IS THE
069300* SPECIAL-NAMES CLASS-TEST THAT CHECKS EVERY BYTE OF THE FIELD
069400* FALLS IN A THRU Z -- A MALFORMED CODE (DIGITS, BLANKS, PUNCTUATION)
069500* LEAVES THE ACCOUNT ON THE TABLE, FLAGGED, SO IT STILL LANDS ON
069600* THE OUTPUT MASTER FOR CORRECTION BUT CANNOT BE FOUND, POSTED TO,
069700* OR CARRIED INTO STATISTICS UNTIL THE CODE IS FIXED UPSTREAM.
069800*-----------------------------------------------------------------
069900 334-VALIDATE-CURRENCY-FORMAT.
070000     IF AT-CURRENCY(ACX) NOT WS-UPPER-ALPHA-CLASS
070100         MOVE "Y" TO AT-BAD-CCY-SW(ACX)
070200         ADD 1 TO WS-BADCCY-ACCOUNT-CNT
070300     END-IF.
070400 334-VALIDATE-EXIT.
070500     EXIT.
070600*-----------------------------------------------------------------
070700* NO ACCOUNT-CREATE TRANSACTION CODE EXISTS IN TXN-TYPE (D/W/T/X
070800* ONLY), SO THE DUPLICATE (OWNER, CURRENCY) RULE IS ENFORCED HERE
070900* AT MASTER LOAD TIME RATHER THAN AGAINST AN INCOMING CREATE
071000* TRANSACTION.  DUPLICATES ARE FLAGGED AND COUNTED, NOT REMOVED;
071100* THE SUMMARY REPORT SHOWS THE COUNT FOR FOLLOW-UP.
071200*-----------------------------------------------------------------
071300 330-CHECK-DUPLICATE-OWNER.
071400     IF WS-ACCT-COUNT > 1
071500         PERFORM 332-SCAN-FOR-DUPLICATE THRU 332-SCAN-EXIT
071600             VARYING WS-ACCT-IX FROM 1 BY 1
071700             UNTIL WS-ACCT-IX >= WS-ACCT-COUNT
071800     END-IF.
071900 330-CHECK-EXIT.
072000     EXIT.
072100
072200 332-SCAN-FOR-DUPLICATE.
072300     IF AT-OWNER-UC(WS-ACCT-IX) = AT-OWNER-UC(ACX)
072400         AND AT-CURRENCY(WS-ACCT-IX) = AT-CURRENCY(ACX)
072500         IF NOT AT-IS-DUPLICATE(ACX)
072600             MOVE "Y" TO AT-DUP-SW(ACX)
072700             ADD 1 TO WS-DUP-ACCOUNT-CNT
072800         END-IF
072900         IF NOT AT-IS-DUPLICATE(WS-ACCT-IX)
073000             MOVE "Y" TO AT-DUP-SW(WS-ACCT-IX)
073100             ADD 1 TO WS-DUP-ACCOUNT-CNT
073200         END-IF
073300     END-IF.
073400 332-SCAN-EXIT.
073500     EXIT.
073600*-----------------------------------------------------------------
073700* READ-AHEAD FOR THE TRANSACTION FILE -- SEE 200-PROCESS-
073800* TRANSACTIONS.  TRANSACTIONS ARRIVE IN ARRIVAL ORDER, NOT ACCOUNT
073900* ID ORDER, SINCE THE 2001-06-04 CHANGE, SO NO KEY COMPARISON IS
074000* MADE HERE; EVERY RECORD IS TAKEN AS IT COMES.
074100*-----------------------------------------------------------------
074200 300-READ-TRANSACTION.
074300     READ TRANSACTION-FILE-IN
074400         AT END
074500             MOVE "Y" TO WS-TXN-EOF-SW
074600     END-READ.
074700 300-READ-TXN-EXIT.
074800     EXIT.
074900*-----------------------------------------------------------------
075000* DISPATCH ON TXN-TYPE.  EACH APPLY PARAGRAPH OWNS ITS OWN LOOKUP,
075100* VALIDATION AND POSTING; AN UNRECOGNIZED CODE (SOMETHING OTHER
075200* THAN D/W/T/X) IS TREATED AS A REJECT RATHER THAN AN ABEND SINCE
075300* A BAD TRANSACTION FILE SHOULD NOT STOP THE WHOLE NIGHT'S RUN.
075400*-----------------------------------------------------------------
075500 400-PROCESS-ONE-TRANSACTION.
075600     EVALUATE TRUE
075700         WHEN TXN-IS-DEPOSIT
075800             PERFORM 410-APPLY-DEPOSIT    THRU 410-APPLY-EXIT
075900         WHEN TXN-IS-WITHDRAWAL
076000             PERFORM 420-APPLY-WITHDRAWAL THRU 420-APPLY-EXIT
076100         WHEN TXN-IS-TRANSFER
076200             PERFORM 500-APPLY-TRANSFER   THRU 500-APPLY-EXIT
076300         WHEN TXN-IS-DELETE
076400             PERFORM 440-APPLY-DELETE     THRU 440-APPLY-EXIT
076500         WHEN OTHER
076600             MOVE "UNRECOGNIZED TRANSACTION TYPE"
076700                                  TO WS-REJECT-REASON
076800             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
076900     END-EVALUATE.
077000 400-PROCESS-EXIT.
077100     EXIT.
077200*-----------------------------------------------------------------
077300* COMMON ACCOUNT LOOKUP -- BY ID, OR BY OWNER NAME WHEN THE
077400* TRANSACTION CARRIES TXN-NAME-VARIANT-SW = "Y" (BRANCH-ENTERED
077500* TRANSFERS ARE KEYED BY NAME, NOT BY ACCOUNT ID).
077600*-----------------------------------------------------------------
077700 412-FIND-ACCOUNT-BY-ID.
077800*    ZEROED FIRST SO A FAILED SEARCH (THE AT END FALLS THROUGH ON A
077900*    NEXT SENTENCE, NOT A SET) LEAVES THE CALLER WITH A CLEAN "NOT
078000*    FOUND" SIGNAL RATHER THAN WHATEVER INDEX WAS LEFT OVER FROM THE
078100*    PREVIOUS LOOKUP.
078200     MOVE ZERO TO WS-ACCT-FOUND-IX.
078300     IF TXN-ACCTS-ARE-NAMES
078400         PERFORM 512-FIND-ACCOUNT-BY-NAME THRU 512-FIND-EXIT
078500     ELSE
078600         SET ACX TO 1
078700         SEARCH ACCT-ENTRY
078800             AT END
078900                 NEXT SENTENCE
079000             WHEN AT-ACCT-ID(ACX) = WS-SEARCH-ACCT-ID
079100                 AND NOT AT-IS-BAD-CURRENCY(ACX)
079200                 SET WS-ACCT-FOUND-IX TO ACX
079300         END-SEARCH
079400     END-IF.
079500 412-FIND-EXIT.
079600     EXIT.
079700
079800* BY-NAME LOOKUP -- THE INCOMING NAME IS UPPERCASED INTO
079900* WS-COMPARE-NAME-1 BEFORE THE SEARCH SO IT CAN BE COMPARED AGAINST
080000* AT-OWNER-UC, THE SAME SHADOW COPY 320-STORE-ACCOUNT-ENTRY BUILDS
080100* FOR EVERY ACCOUNT AT LOAD TIME.
080200 512-FIND-ACCOUNT-BY-NAME.
080300     MOVE WS-SEARCH-ACCT-ID TO WS-COMPARE-NAME-1.
080400     INSPECT WS-COMPARE-NAME-1 CONVERTING
080500         "abcdefghijklmnopqrstuvwxyz" TO
080600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080700     SET ACX TO 1.
080800     SEARCH ACCT-ENTRY
080900         AT END
081000             NEXT SENTENCE
081100         WHEN AT-OWNER-UC(ACX) = WS-COMPARE-NAME-1
081200             AND NOT AT-IS-BAD-CURRENCY(ACX)
081300             SET WS-ACCT-FOUND-IX TO ACX
081400     END-SEARCH.
081500 512-FIND-EXIT.
081600     EXIT.
081700*-----------------------------------------------------------------
081800* AMOUNT VALIDATION -- COMMON TO DEPOSIT, WITHDRAWAL AND
081900* TRANSFER.  ROUNDED TO TWO DECIMALS, MUST BE POSITIVE; THE
082000* SEVENTEEN-DIGIT INTEGER LIMIT IS ENFORCED BY THE FIELD WIDTH
082100* ITSELF (PIC S9(17)V99) AND NEEDS NO SEPARATE TEST.
082200*-----------------------------------------------------------------
082300 414-VALIDATE-AMOUNT.
082400     MOVE "Y" TO WS-AMOUNT-VALID-SW.
082500     COMPUTE WS-NORMALIZED-AMOUNT ROUNDED = TXN-AMOUNT.
082600     IF WS-NORMALIZED-AMOUNT <= 0
082700         MOVE "N" TO WS-AMOUNT-VALID-SW
082800         MOVE "AMOUNT MUST BE GREATER THAN ZERO"
082900                              TO WS-REJECT-REASON
083000     END-IF.
083100 414-VALIDATE-EXIT.
083200     EXIT.
083300*-----------------------------------------------------------------
083400* DEPOSIT -- TXN-FROM-ACCT NAMES THE ACCOUNT BEING CREDITED (THE
083500* FIELD IS NAMED FROM-ACCT REGARDLESS OF DIRECTION ON A DEPOSIT OR
083600* WITHDRAWAL TRANSACTION, ONLY ON A TRANSFER DOES TO-ACCT COME
083700* INTO PLAY).  A MISSING ACCOUNT OR A BAD AMOUNT IS A REJECT, NOT
083800* AN ABEND.
083900*-----------------------------------------------------------------
084000 410-APPLY-DEPOSIT.
084100     MOVE TXN-FROM-ACCT TO WS-SEARCH-ACCT-ID.
084200     PERFORM 412-FIND-ACCOUNT-BY-ID THRU 412-FIND-EXIT.
084300     IF WS-ACCT-FOUND-IX = ZERO
084400         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
084500         PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
084600     ELSE
084700         PERFORM 414-VALIDATE-AMOUNT THRU 414-VALIDATE-EXIT
084800         IF WS-AMOUNT-VALID
084900             COMPUTE AT-BALANCE(WS-ACCT-FOUND-IX) ROUNDED =
085000                 AT-BALANCE(WS-ACCT-FOUND-IX) + WS-NORMALIZED-AMOUNT
085100             ADD 1 TO WS-DEP-APPLIED-CNT
085200             ADD WS-NORMALIZED-AMOUNT TO WS-DEP-TOTAL-AMT
085300         ELSE
085400             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
085500         END-IF
085600     END-IF.
085700 410-APPLY-EXIT.
085800     EXIT.
085900*-----------------------------------------------------------------
086000* WITHDRAWAL -- SAME LOOKUP AND AMOUNT EDIT AS A DEPOSIT, THEN THE
086100* SUFFICIENT-FUNDS CHECK IS SPLIT OUT TO 422-APPLY-WITHDRAWAL-
086200* CHECK SO THE BALANCE TEST AND THE ACTUAL POSTING SIT TOGETHER
086300* IN ONE PLACE.
086400*-----------------------------------------------------------------
086500 420-APPLY-WITHDRAWAL.
086600     MOVE TXN-FROM-ACCT TO WS-SEARCH-ACCT-ID.
086700     PERFORM 412-FIND-ACCOUNT-BY-ID THRU 412-FIND-EXIT.
086800     IF WS-ACCT-FOUND-IX = ZERO
086900         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
087000         PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
087100     ELSE
087200         PERFORM 414-VALIDATE-AMOUNT THRU 414-VALIDATE-EXIT
087300         IF WS-AMOUNT-VALID
087400             PERFORM 422-APPLY-WITHDRAWAL-CHECK THRU 422-CHECK-EXIT
087500         ELSE
087600             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
087700         END-IF
087800     END-IF.
087900 420-APPLY-EXIT.
088000     EXIT.
088100
088200* BALANCE CHECK AND POSTING FOR A WITHDRAWAL -- NO OVERDRAFTS ARE
088300* PERMITTED ON THIS LEDGER, SO A SHORTFALL REJECTS THE WHOLE
088400* TRANSACTION RATHER THAN PARTIALLY POSTING IT.
088500 422-APPLY-WITHDRAWAL-CHECK.
088600     IF AT-BALANCE(WS-ACCT-FOUND-IX) < WS-NORMALIZED-AMOUNT
088700         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
088800         PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
088900     ELSE
089000         SUBTRACT WS-NORMALIZED-AMOUNT
089100             FROM AT-BALANCE(WS-ACCT-FOUND-IX)
089200         ADD 1 TO WS-WD-APPLIED-CNT
089300         ADD WS-NORMALIZED-AMOUNT TO WS-WD-TOTAL-AMT
089400     END-IF.
089500 422-CHECK-EXIT.
089600     EXIT.
089700*-----------------------------------------------------------------
089800* DELETE -- THE ACCOUNT MAINTENANCE RULE REQUIRES A ZERO BALANCE
089900* BEFORE AN ACCOUNT CAN COME OFF THE BOOKS.  THE RECORD IS NEVER
090000* PHYSICALLY REMOVED FROM ACCT-TABLE-AREA, ONLY FLAGGED VIA
090100* AT-DELETED-SW -- IT IS LEFT OUT OF THE OUTPUT MASTER, THE
090200* STATISTICS FILE AND THE STATS SECTION OF THE REPORT AT 710, 810
090300* AND 942 RESPECTIVELY.
090400*-----------------------------------------------------------------
090500 440-APPLY-DELETE.
090600     MOVE TXN-FROM-ACCT TO WS-SEARCH-ACCT-ID.
090700     PERFORM 412-FIND-ACCOUNT-BY-ID THRU 412-FIND-EXIT.
090800     IF WS-ACCT-FOUND-IX = ZERO
090900         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
091000         PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
091100     ELSE
091200         PERFORM 442-APPLY-DELETE-CHECK THRU 442-CHECK-EXIT
091300     END-IF.
091400 440-APPLY-EXIT.
091500     EXIT.
091600
091700* ONLY A ZERO-BALANCE ACCOUNT MAY BE DELETED -- THIS IS THE SAME
091800* KIND OF SPLIT AS 422 ABOVE, TEST FIRST, POST (HERE, FLAG) SECOND.
091900 442-APPLY-DELETE-CHECK.
092000     IF AT-BALANCE(WS-ACCT-FOUND-IX) NOT = ZERO
092100         MOVE "ACCOUNT MUST BE ZERO BALANCE TO DELETE"
092200                              TO WS-REJECT-REASON
092300         PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
092400     ELSE
092500         MOVE "Y" TO AT-DELETED-SW(WS-ACCT-FOUND-IX)
092600         ADD 1 TO WS-DEL-APPLIED-CNT
092700     END-IF.
092800 442-CHECK-EXIT.
092900     EXIT.
093000*-----------------------------------------------------------------
093100* TRANSFER -- BOTH ACCOUNTS ARE LOOKED UP FIRST, THEN EVERY RULE
093200* IS CHECKED IN THE ORDER THE ACCOUNT MAINTENANCE SPEC LISTS THEM
093300* (FROM/TO MUST DIFFER, BOTH MUST EXIST, CURRENCY MUST MATCH,
093400* AMOUNT MUST BE POSITIVE, FUNDS MUST BE SUFFICIENT) BEFORE
093500* ANYTHING IS POSTED.  ONLY THE OTHER BRANCH OF THE EVALUATE
093600* ACTUALLY MOVES MONEY, WRITES THE JOURNAL AND SCORES THE FRAUD
093700* RULES -- A TRANSFER THAT FAILS ANY EARLIER WHEN NEVER REACHES
093800* 520-POST-TRANSFER-AMOUNTS, WHICH IS HOW THE "COMPLETED ONLY"
093900* STATISTICS RULE IS ENFORCED WITHOUT A SEPARATE CHECK.
094000*-----------------------------------------------------------------
094100 500-APPLY-TRANSFER.
094200     MOVE TXN-FROM-ACCT TO WS-SEARCH-ACCT-ID.
094300     PERFORM 412-FIND-ACCOUNT-BY-ID THRU 412-FIND-EXIT.
094400     MOVE WS-ACCT-FOUND-IX TO WS-FROM-ACCT-IX.
094500     MOVE TXN-TO-ACCT   TO WS-SEARCH-ACCT-ID.
094600     PERFORM 412-FIND-ACCOUNT-BY-ID THRU 412-FIND-EXIT.
094700     MOVE WS-ACCT-FOUND-IX TO WS-TO-ACCT-IX.
094800     PERFORM 414-VALIDATE-AMOUNT THRU 414-VALIDATE-EXIT.
094900
095000*    SAME-ACCOUNT AND NOT-FOUND ARE CHECKED BEFORE CURRENCY OR
095100*    BALANCE SINCE WS-FROM-ACCT-IX/WS-TO-ACCT-IX MAY STILL BE ZERO
095200*    AT THIS POINT -- SUBSCRIPTING AT-CURRENCY OR AT-BALANCE WITH A
095300*    ZERO INDEX WOULD BE A BOUNDS ERROR, NOT JUST A WRONG ANSWER.
095400     EVALUATE TRUE
095500         WHEN TXN-FROM-ACCT = TXN-TO-ACCT
095600             MOVE "FROM AND TO ACCOUNT MUST DIFFER"
095700                                  TO WS-REJECT-REASON
095800             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
095900         WHEN WS-FROM-ACCT-IX = ZERO OR WS-TO-ACCT-IX = ZERO
096000             MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
096100             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
096200         WHEN AT-CURRENCY(WS-FROM-ACCT-IX)
096300                  NOT = AT-CURRENCY(WS-TO-ACCT-IX)
096400             MOVE "CURRENCY MISMATCH" TO WS-REJECT-REASON
096500             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
096600*        WS-REJECT-REASON IS ALREADY SET BY 414-VALIDATE-AMOUNT
096700*        ITSELF WHEN IT TURNS OFF WS-AMOUNT-VALID, SO NO MOVE IS
096800*        NEEDED HERE.
096900         WHEN NOT WS-AMOUNT-VALID
097000             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
097100         WHEN AT-BALANCE(WS-FROM-ACCT-IX) < WS-NORMALIZED-AMOUNT
097200             MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
097300             PERFORM 600-REJECT-TRANSACTION THRU 600-REJECT-EXIT
097400*        ONLY THIS BRANCH POSTS MONEY, JOURNALS AND SCORES THE
097500*        TRANSFER FOR FRAUD -- EVERY WHEN ABOVE IS A REJECT THAT
097600*        FALLS THROUGH WITHOUT TOUCHING ANY BALANCE.
097700         WHEN OTHER
097800             PERFORM 520-POST-TRANSFER-AMOUNTS  THRU 520-POST-EXIT
097900             PERFORM 530-WRITE-TRANSFER-JOURNAL THRU 530-WRITE-EXIT
098000             PERFORM 550-SCORE-AND-FILE-TRANSFER
098100                                  THRU 550-SCORE-EXIT
098200             ADD 1 TO WS-TRF-APPLIED-CNT
098300             ADD WS-NORMALIZED-AMOUNT TO WS-TRF-TOTAL-AMT
098400     END-EVALUATE.
098500 500-APPLY-EXIT.
098600     EXIT.
098700
098800* MOVE THE MONEY AND UPDATE BOTH SIDES' RUNNING COUNTS/TOTALS --
098900* THIS IS THE ONLY PLACE THOSE FOUR STATISTICS FIELDS ARE TOUCHED,
099000* SO A TRANSFER THAT NEVER REACHES HERE NEVER AFFECTS THEM.
099100 520-POST-TRANSFER-AMOUNTS.
099200     COMPUTE AT-BALANCE(WS-FROM-ACCT-IX) ROUNDED =
099300         AT-BALANCE(WS-FROM-ACCT-IX) - WS-NORMALIZED-AMOUNT.
099400     COMPUTE AT-BALANCE(WS-TO-ACCT-IX) ROUNDED =
099500         AT-BALANCE(WS-TO-ACCT-IX) + WS-NORMALIZED-AMOUNT.
099600     ADD 1 TO AT-OUT-COUNT(WS-FROM-ACCT-IX).
099700     ADD WS-NORMALIZED-AMOUNT TO AT-TOTAL-SENT(WS-FROM-ACCT-IX).
099800     ADD 1 TO AT-IN-COUNT(WS-TO-ACCT-IX).
099900     ADD WS-NORMALIZED-AMOUNT TO AT-TOTAL-RECEIVED(WS-TO-ACCT-IX).
100000 520-POST-EXIT.
100100     EXIT.
100200
100300* WRITE THE JOURNAL RECORD, AND ALSO STAGE IT IN TRF-TABLE-AREA --
100400* THE IN-MEMORY COPY IS WHAT 562-SCAN-VELOCITY READS LATER TO
100500* COUNT A SENDER'S RECENT TRANSFERS, SO THE TABLE HAS TO STAY IN
100600* STEP WITH WHAT WAS ACTUALLY WRITTEN TO TRFOUT.
100700 530-WRITE-TRANSFER-JOURNAL.
100800     PERFORM 535-BUILD-TRANSFER-ID THRU 535-BUILD-EXIT.
100900     MOVE WS-TRF-ID                    TO TRF-ID.
101000     MOVE AT-ACCT-ID(WS-FROM-ACCT-IX)  TO TRF-FROM-ACCT.
101100     MOVE AT-ACCT-ID(WS-TO-ACCT-IX)    TO TRF-TO-ACCT.
101200     MOVE WS-NORMALIZED-AMOUNT         TO TRF-AMOUNT.
101300     MOVE "COMPLETED"                  TO TRF-STATUS.
101400     MOVE TXN-TS                       TO TRF-CREATED-TS.
101500     WRITE TRF-RECORD.
101600
101700     ADD 1 TO WS-TRF-COUNT.
101800     SET TFX TO WS-TRF-COUNT.
101900     MOVE TRF-FROM-ACCT    TO TT-FROM-ACCT(TFX).
102000     MOVE TRF-TO-ACCT      TO TT-TO-ACCT(TFX).
102100     MOVE TRF-AMOUNT       TO TT-AMOUNT(TFX).
102200     MOVE TRF-CREATED-TS   TO TT-CREATED-TS(TFX).
102300 530-WRITE-EXIT.
102400     EXIT.
102500
102600* SYNTHETIC TRANSFER ID -- THE TRANSACTION FILE CARRIES NO ID OF
102700* ITS OWN FOR A TRANSFER, SO ONE IS BUILT FROM THE TRANSACTION
102800* TIMESTAMP PLUS A RUN-LONG SEQUENCE NUMBER, GUARANTEED UNIQUE
102900* WITHIN ONE RUN EVEN WHEN SEVERAL TRANSFERS SHARE A TIMESTAMP.
103000 535-BUILD-TRANSFER-ID.
103100     ADD 1 TO WS-TRF-SEQ.
103200     MOVE WS-TRF-SEQ TO WS-TRF-SEQ-DISP.
103300     MOVE SPACES TO WS-TRF-ID.
103400     STRING "TRF-"      DELIMITED BY SIZE
103500            TXN-TS       DELIMITED BY SIZE
103600            "-"          DELIMITED BY SIZE
103700            WS-TRF-SEQ-DISP DELIMITED BY SIZE
103800         INTO WS-TRF-ID.
103900 535-BUILD-EXIT.
104000     EXIT.
104100*-----------------------------------------------------------------
104200* FRAUD SCORING -- THE VELOCITY COUNT AND THE ACCOUNT-AGE MINUTES
104300* ARE BOTH CALLER-SIDE COMPUTATIONS (THE VELOCITY COUNT NEEDS THE
104400* WHOLE JOURNAL-SO-FAR, THE AGE NEEDS THE SAME DAY-NUMBER ROUTINE
104500* USED ELSEWHERE IN THIS PROGRAM) -- EVERYTHING ELSE IS HANDED TO
104600* SCORE-TRANSFER VIA LK-FRAUD-PARAMETERS FOR THE ACTUAL RULE
104700* EVALUATION.  A MEDIUM OR HIGH RETURN WRITES ONE FRAUD ALERT
104800* RECORD; LOW RISK IS COUNTED BUT NOT WRITTEN.
104900*-----------------------------------------------------------------
105000 550-SCORE-AND-FILE-TRANSFER.
105100     PERFORM 560-COUNT-SENDER-VELOCITY THRU 560-COUNT-EXIT.
105200
105300     MOVE AT-CREATED-TS(WS-FROM-ACCT-IX) TO WS-ELAPSED-TS-A.
105400     MOVE TXN-TS                          TO WS-ELAPSED-TS-B.
105500     PERFORM 950-COMPUTE-ELAPSED-MINUTES  THRU 950-EXIT.
105600     MOVE WS-ELAPSED-MINUTES               TO WS-ACCOUNT-AGE-MINUTES.
105700
105800*    THE BLOCK BELOW IS THE WHOLE LINKAGE HANDOFF -- EVERY FIELD
105900*    SCORE-TRANSFER NEEDS TO CLASSIFY THIS ONE TRANSFER, LOADED
106000*    FRESH ON EVERY CALL SINCE LK-FRAUD-PARAMETERS HAS NO RETAINED
106100*    STATE OF ITS OWN BETWEEN CALLS.
106200     MOVE WS-NORMALIZED-AMOUNT       TO LK-AMOUNT.
106300     MOVE WS-ACCOUNT-AGE-MINUTES     TO LK-ACCOUNT-AGE-MINUTES.
106400     MOVE WS-VELOCITY-COUNT          TO LK-VELOCITY-COUNT.
106500     MOVE WS-VELOCITY-WINDOW-MIN     TO LK-VELOCITY-WINDOW-MIN.
106600     MOVE WS-HIGH-AMT-THRESHOLD      TO LK-HIGH-AMT-THRESHOLD.
106700     MOVE WS-MID-AMT-THRESHOLD       TO LK-MID-AMT-THRESHOLD.
106800     MOVE WS-VELOCITY-LIMIT-CNT      TO LK-VELOCITY-LIMIT-CNT.
106900     MOVE WS-SCORE-MEDIUM            TO LK-SCORE-MEDIUM.
107000     MOVE WS-SCORE-HIGH               TO LK-SCORE-HIGH.
107100
107200     CALL "SCORE-TRANSFER" USING LK-FRAUD-PARAMETERS.
107300
107400*    LK-FRD-RISK-LEVEL/SCORE/REASONS ARE ALL SET BY THE CALL ABOVE --
107500*    ONLY MEDIUM OR HIGH EVER WRITES A FRAUD ALERT RECORD; LOW RISK
107600*    IS COUNTED HERE AND NOWHERE ELSE.
107700     EVALUATE TRUE
107800         WHEN LK-FRD-RISK-LEVEL = "LOW"
107900             ADD 1 TO WS-FRAUD-LOW-CNT
108000         WHEN LK-FRD-RISK-LEVEL = "MEDIUM"
108100             ADD 1 TO WS-FRAUD-MEDIUM-CNT
108200             PERFORM 570-WRITE-FRAUD-ALERT THRU 570-WRITE-EXIT
108300         WHEN LK-FRD-RISK-LEVEL = "HIGH"
108400             ADD 1 TO WS-FRAUD-HIGH-CNT
108500             PERFORM 570-WRITE-FRAUD-ALERT THRU 570-WRITE-EXIT
108600     END-EVALUATE.
108700 550-SCORE-EXIT.
108800     EXIT.
108900
109000* ONE FRAUD ALERT RECORD PER SCORED TRANSFER THAT CAME BACK
109100* MEDIUM OR HIGH RISK -- LOW RISK TRANSFERS ARE NOT WRITTEN HERE
109200* AT ALL, ONLY COUNTED IN WS-FRAUD-LOW-CNT BACK AT 550.
109300 570-WRITE-FRAUD-ALERT.
109400     MOVE WS-TRF-ID              TO FRD-TRANSFER-ID.
109500     MOVE LK-FRD-RISK-LEVEL      TO FRD-RISK-LEVEL.
109600     MOVE LK-FRD-SCORE            TO FRD-SCORE.
109700     MOVE WS-NORMALIZED-AMOUNT    TO FRD-AMOUNT.
109800     MOVE LK-FRD-REASONS          TO FRD-REASONS.
109900     WRITE FRD-RECORD.
110000 570-WRITE-EXIT.
110100     EXIT.
110200*-----------------------------------------------------------------
110300* VELOCITY COUNT -- NUMBER OF THE SENDER'S PRIOR TRANSFERS, NOT
110400* COUNTING THIS ONE, THAT FELL WITHIN THE VELOCITY WINDOW.
110500*-----------------------------------------------------------------
110600 560-COUNT-SENDER-VELOCITY.
110700* A LINEAR SCAN OF THE WHOLE JOURNAL-SO-FAR, ONCE PER TRANSFER --
110800* TRF-TABLE-AREA IS CAPPED AT 5000 SO THIS STAYS CHEAP ENOUGH FOR
110900* A BATCH JOB; A BANK-SCALE ONLINE SYSTEM WOULD INDEX THIS BY
111000* SENDER INSTEAD, BUT THAT IS A NEXT-RELEASE ITEM, NOT THIS ONE.
111100     MOVE ZERO TO WS-VELOCITY-COUNT.
111200     IF WS-TRF-COUNT > 0
111300         PERFORM 562-SCAN-VELOCITY THRU 562-SCAN-EXIT
111400             VARYING WS-TRF-IX FROM 1 BY 1
111500             UNTIL WS-TRF-IX > WS-TRF-COUNT
111600     END-IF.
111700 560-COUNT-EXIT.
111800     EXIT.
111900
112000 562-SCAN-VELOCITY.
112100* ONLY PRIOR TRANSFERS FROM THE SAME SENDER COUNT, AND ONLY IF
112200* THEY FELL INSIDE THE VELOCITY WINDOW -- CALLING 950 FOR EVERY
112300* CANDIDATE ROW IS WASTEFUL BUT KEEPS THE ELAPSED-TIME LOGIC IN
112400* EXACTLY ONE PLACE RATHER THAN DUPLICATED HERE.
112500     IF TT-FROM-ACCT(WS-TRF-IX) = AT-ACCT-ID(WS-FROM-ACCT-IX)
112600         MOVE TT-CREATED-TS(WS-TRF-IX) TO WS-ELAPSED-TS-A
112700         MOVE TXN-TS                    TO WS-ELAPSED-TS-B
112800         PERFORM 950-COMPUTE-ELAPSED-MINUTES THRU 950-EXIT
112900         IF WS-ELAPSED-MINUTES <= WS-VELOCITY-WINDOW-MIN
113000             ADD 1 TO WS-VELOCITY-COUNT
113100         END-IF
113200     END-IF.
113300 562-SCAN-EXIT.
113400     EXIT.
113500*-----------------------------------------------------------------
113600* COMMON REJECT HANDLING -- EVERY APPLY PARAGRAPH THAT DECIDES A
113700* TRANSACTION CANNOT BE POSTED MOVES ITS REASON TEXT TO
113800* WS-REJECT-REASON AND PERFORMS HERE.  THE REASON TEXT ITSELF IS
113900* THE EVALUATE KEY RATHER THAN A CODED REASON NUMBER, WHICH KEEPS
114000* THE REPORT TEXT AND THE COUNTER BUCKET IN ONE PLACE.  AN
114100* UNRECOGNIZED TRANSACTION TYPE FALLS THROUGH THE EVALUATE WITH NO
114200* MATCHING WHEN, SO IT ADDS TO WS-REJECT-CNT BUT NOT TO ANY OF THE
114300* NAMED SUB-COUNTERS.
114400*-----------------------------------------------------------------
114500 600-REJECT-TRANSACTION.
114600     ADD 1 TO WS-REJECT-CNT.
114700     EVALUATE WS-REJECT-REASON
114800         WHEN "ACCOUNT NOT FOUND"
114900             ADD 1 TO WS-REJECT-NOTFOUND-CNT
115000         WHEN "INSUFFICIENT FUNDS"
115100             ADD 1 TO WS-REJECT-NSF-CNT
115200         WHEN "AMOUNT MUST BE GREATER THAN ZERO"
115300             ADD 1 TO WS-REJECT-BADAMT-CNT
115400         WHEN "FROM AND TO ACCOUNT MUST DIFFER"
115500             ADD 1 TO WS-REJECT-SAMEACCT-CNT
115600         WHEN "CURRENCY MISMATCH"
115700             ADD 1 TO WS-REJECT-CCYMIS-CNT
115800         WHEN "ACCOUNT MUST BE ZERO BALANCE TO DELETE"
115900             ADD 1 TO WS-REJECT-DELBAL-CNT
116000     END-EVALUATE.
116100     PERFORM 610-LOG-REJECT-DETAIL THRU 610-LOG-EXIT.
116200 600-REJECT-EXIT.
116300     EXIT.
116400
116500* REJECT DETAIL TABLE -- CAPPED AT 500 ENTRIES SO THE SUMMARY
116600* REPORT'S REJECT SECTION CANNOT RUN AWAY ON A BADLY MALFORMED
116700* TRANSACTION FILE; ANYTHING BEYOND 500 IS STILL COUNTED IN THE
116800* CONTROL TOTALS ABOVE, JUST NOT LISTED LINE BY LINE.
116900 610-LOG-REJECT-DETAIL.
117000     IF WS-REJECT-DETAIL-CNT < 500
117100         ADD 1 TO WS-REJECT-DETAIL-CNT
117200         MOVE TXN-TYPE      TO RDT-TYPE(WS-REJECT-DETAIL-CNT)
117300         MOVE TXN-FROM-ACCT TO RDT-ACCT(WS-REJECT-DETAIL-CNT)
117400         MOVE TXN-AMOUNT    TO RDT-AMOUNT(WS-REJECT-DETAIL-CNT)
117500         MOVE WS-REJECT-REASON
117600                            TO RDT-REASON(WS-REJECT-DETAIL-CNT)
117700     END-IF.
117800 610-LOG-EXIT.
117900     EXIT.
118000*-----------------------------------------------------------------
118100* ONE PASS OVER ACCT-TABLE-AREA WRITES THE WHOLE UPDATED MASTER.
118200* A BAD-CURRENCY ACCOUNT IS STILL WRITTEN HERE (UNLIKE AT 810 AND
118300* 942 BELOW) SO THE CORRECTED FILE FOR THE NEXT RUN STILL HAS THE
118400* RECORD ON IT, EVEN THOUGH IT COULD NOT BE FOUND OR POSTED TO
118500* DURING THIS RUN.
118600*-----------------------------------------------------------------
118700 700-WRITE-ACCOUNT-MASTER.
118800     PERFORM 710-WRITE-ONE-ACCOUNT THRU 710-WRITE-EXIT
118900         VARYING WS-ACCT-IX FROM 1 BY 1
119000         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
119100 700-WRITE-EXIT.
119200     EXIT.
119300
119400* A DELETED ACCOUNT IS THE ONLY KIND LEFT OFF THE OUTPUT MASTER.
119500 710-WRITE-ONE-ACCOUNT.
119600     IF NOT AT-IS-DELETED(WS-ACCT-IX)
119700         MOVE AT-ACCT-ID(WS-ACCT-IX)       TO ACCT-ID-OUT
119800         MOVE AT-OWNER-NAME(WS-ACCT-IX)    TO ACCT-OWNER-NAME-OUT
119900         MOVE AT-CURRENCY(WS-ACCT-IX)      TO ACCT-CURRENCY-OUT
120000         MOVE AT-BALANCE(WS-ACCT-IX)       TO ACCT-BALANCE-OUT
120100         MOVE AT-CREATED-TS(WS-ACCT-IX)    TO ACCT-CREATED-TS-OUT
120200         WRITE ACCT-MASTER-RECORD-OUT
120300     END-IF.
120400 710-WRITE-EXIT.
120500     EXIT.
120600*-----------------------------------------------------------------
120700* ONE STATISTICS RECORD PER SURVIVING ACCOUNT.  THE RUNNING GRAND
120800* TOTAL BUILT HERE (WS-GRAND-TOTAL-BALANCE) IS WHAT 940-PRINT-
120900* STATS-SECTION LATER CHECKS AGAINST THE EXPECTED CLOSING BALANCE
121000* COMPUTED FROM THE OPENING BALANCE PLUS THE DAY'S POSTINGS.
121100*-----------------------------------------------------------------
121200 800-WRITE-STATISTICS.
121300     PERFORM 810-WRITE-ONE-STAT THRU 810-WRITE-EXIT
121400         VARYING WS-ACCT-IX FROM 1 BY 1
121500         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
121600 800-WRITE-EXIT.
121700     EXIT.
121800
121900* DELETED AND BAD-CURRENCY-FORMAT ACCOUNTS ARE BOTH LEFT OUT OF
122000* STATISTICS -- A DELETED ACCOUNT HAS NOTHING LEFT TO REPORT, AND
122100* A BAD-CURRENCY ACCOUNT NEVER HAD ANY POSTINGS APPLIED TO IT
122200* DURING THIS RUN SINCE IT CANNOT BE FOUND BY 412/512.
122300 810-WRITE-ONE-STAT.
122400     IF NOT AT-IS-DELETED(WS-ACCT-IX)
122500         AND NOT AT-IS-BAD-CURRENCY(WS-ACCT-IX)
122600         MOVE AT-ACCT-ID(WS-ACCT-IX)          TO STA-ACCT-ID
122700         MOVE AT-BALANCE(WS-ACCT-IX)          TO STA-BALANCE
122800         MOVE AT-IN-COUNT(WS-ACCT-IX)         TO STA-IN-COUNT
122900         MOVE AT-OUT-COUNT(WS-ACCT-IX)        TO STA-OUT-COUNT
123000         MOVE AT-TOTAL-RECEIVED(WS-ACCT-IX)   TO STA-TOTAL-RECEIVED
123100         MOVE AT-TOTAL-SENT(WS-ACCT-IX)       TO STA-TOTAL-SENT
123200         WRITE STA-RECORD
123300         ADD AT-BALANCE(WS-ACCT-IX) TO WS-GRAND-TOTAL-BALANCE
123400     END-IF.
123500 810-WRITE-EXIT.
123600     EXIT.
123700*-----------------------------------------------------------------
123800* THE RUN SUMMARY, IN FOUR SECTIONS -- TITLE/DATE, REJECT DETAIL
123900* (IF ANY), CONTROL TOTALS, AND PER-ACCOUNT STATISTICS WITH THE
124000* GRAND-TOTAL CHECK LINE LAST.  STYLED AFTER THE SHOP'S OLD
124100* STANDALONE INVENTORY REPORT PROGRAM, NOW RETIRED -- SEE THE
124200* 2009-03-27 CHANGE LOG ENTRY.
124300*-----------------------------------------------------------------
124400 900-PRINT-SUMMARY-REPORT.
124500     PERFORM 910-PRINT-REPORT-TITLE  THRU 910-PRINT-EXIT.
124600     PERFORM 920-PRINT-REJECT-DETAILS THRU 920-PRINT-EXIT.
124700     PERFORM 930-PRINT-CONTROL-TOTALS THRU 930-PRINT-EXIT.
124800     PERFORM 940-PRINT-STATS-SECTION  THRU 940-PRINT-EXIT.
124900 900-PRINT-EXIT.
125000     EXIT.
125100
125200* TITLE AND RUN-DATE LINES -- THE RUN DATE COMES FROM THE SYSTEM
125300* CLOCK, NOT FROM ANY TRANSACTION ON THE FILE, SO THE REPORT
125400* ALWAYS SHOWS THE DAY THE JOB ACTUALLY RAN.
125500 910-PRINT-REPORT-TITLE.
125600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
125700     MOVE WS-RUN-YYYY TO RPT-DT-YYYY.
125800     MOVE WS-RUN-MM   TO RPT-DT-MM.
125900     MOVE WS-RUN-DD   TO RPT-DT-DD.
126000     WRITE RPT-LINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
126100     WRITE RPT-LINE FROM RPT-DATE-LINE AFTER ADVANCING 1 LINE.
126200     WRITE RPT-LINE FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
126300 910-PRINT-EXIT.
126400     EXIT.
126500
126600* THE REJECT DETAIL SECTION ONLY PRINTS AT ALL WHEN SOMETHING WAS
126700* REJECTED -- A CLEAN RUN SHOWS NO HEADER AND NO DETAIL LINES.
126800 920-PRINT-REJECT-DETAILS.
126900     IF WS-REJECT-DETAIL-CNT > 0
127000         WRITE RPT-LINE FROM RPT-REJECT-HEADER-LINE
127100             AFTER ADVANCING 1 LINE
127200         PERFORM 922-PRINT-ONE-REJECT THRU 922-PRINT-EXIT
127300             VARYING WS-RDT-IX FROM 1 BY 1
127400             UNTIL WS-RDT-IX > WS-REJECT-DETAIL-CNT
127500     END-IF.
127600 920-PRINT-EXIT.
127700     EXIT.
127800
127900* ONE LINE PER LOGGED REJECT -- UP TO THE 500-ENTRY CAP SET AT
128000* 610-LOG-REJECT-DETAIL.  THE FOUR MOVES BELOW ARE A STRAIGHT FIELD-
128100* FOR-FIELD COPY FROM THE IN-MEMORY REJECT-DETAIL TABLE INTO THE
128200* PRINT LINE -- NO EDITING BEYOND WHAT THE RPT-RJ-* PICTURE CLAUSES
128300* ALREADY DO, SINCE THE DETAIL TABLE ITSELF WAS LOADED AT 610 IN
128400* DISPLAY FORM.
128500 922-PRINT-ONE-REJECT.
128600     MOVE RDT-TYPE(WS-RDT-IX)   TO RPT-RJ-TYPE.
128700     MOVE RDT-ACCT(WS-RDT-IX)   TO RPT-RJ-ACCT.
128800     MOVE RDT-AMOUNT(WS-RDT-IX) TO RPT-RJ-AMOUNT.
128900     MOVE RDT-REASON(WS-RDT-IX) TO RPT-RJ-REASON.
129000     WRITE RPT-LINE FROM RPT-REJECT-DETAIL-LINE
129100         AFTER ADVANCING 1 LINE.
129200 922-PRINT-EXIT.
129300     EXIT.
129400*-----------------------------------------------------------------
129500* CONTROL TOTALS -- READ/APPLIED/REJECTED COUNTS AND AMOUNTS, THEN
129600* A BREAKDOWN OF EVERY REJECT REASON, THEN THE DUPLICATE-OWNER AND
129700* BAD-CURRENCY-FORMAT ACCOUNT COUNTS FROM MASTER LOAD, THEN THE
129800* FRAUD ALERT COUNTS BY RISK LEVEL.  EVERY LINE USES THE SAME
129900* RPT-COUNT-LINE WORKING-STORAGE GROUP, MOVED INTO AND WRITTEN
130000* REPEATEDLY -- THIS IS THE SAME IDIOM THE OLD INVENTORY REPORT
130100* USED FOR ITS OWN TOTALS BLOCK.
130200*-----------------------------------------------------------------
130300 930-PRINT-CONTROL-TOTALS.
130400*    FIRST BLOCK -- ONE LINE PER TRANSACTION OUTCOME, IN THE SAME
130500*    ORDER TXN-TYPE IS DISPATCHED AT 400.  RPT-CT-AMOUNT IS LEFT
130600*    ZERO FOR COUNT-ONLY LINES (READ, DELETED, REJECTED) SINCE THOSE
130700*    HAVE NO ASSOCIATED DOLLAR TOTAL TO SHOW.
130800     MOVE "TRANSACTIONS READ"           TO RPT-CT-LABEL.
130900     MOVE WS-TXN-READ-CNT               TO RPT-CT-COUNT.
131000     MOVE ZERO                          TO RPT-CT-AMOUNT.
131100     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 2 LINES.
131200
131300*    APPLIED COUNTS/AMOUNTS BELOW COME STRAIGHT FROM WS-CONTROL-
131400*    TOTALS, UNTOUCHED SINCE THE APPLY PARAGRAPH THAT LAST ADDED TO
131500*    THEM -- NOTHING IS RECOMPUTED HERE.
131600     MOVE "DEPOSITS APPLIED"            TO RPT-CT-LABEL.
131700     MOVE WS-DEP-APPLIED-CNT            TO RPT-CT-COUNT.
131800     MOVE WS-DEP-TOTAL-AMT              TO RPT-CT-AMOUNT.
131900     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
132000
132100     MOVE "WITHDRAWALS APPLIED"         TO RPT-CT-LABEL.
132200     MOVE WS-WD-APPLIED-CNT             TO RPT-CT-COUNT.
132300     MOVE WS-WD-TOTAL-AMT               TO RPT-CT-AMOUNT.
132400     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
132500
132600*    TRANSFERS SHOW ONE COMBINED AMOUNT FIGURE EVEN THOUGH EVERY
132700*    TRANSFER TOUCHES TWO ACCOUNTS -- WS-TRF-TOTAL-AMT IS THE SUM OF
132800*    AMOUNTS MOVED, NOT DOUBLE-COUNTED FROM-SIDE PLUS TO-SIDE.
132900     MOVE "TRANSFERS COMPLETED"         TO RPT-CT-LABEL.
133000     MOVE WS-TRF-APPLIED-CNT            TO RPT-CT-COUNT.
133100     MOVE WS-TRF-TOTAL-AMT              TO RPT-CT-AMOUNT.
133200     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
133300
133400     MOVE "ACCOUNTS DELETED"            TO RPT-CT-LABEL.
133500     MOVE WS-DEL-APPLIED-CNT            TO RPT-CT-COUNT.
133600     MOVE ZERO                          TO RPT-CT-AMOUNT.
133700     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
133800
133900     MOVE "TRANSACTIONS REJECTED"       TO RPT-CT-LABEL.
134000     MOVE WS-REJECT-CNT                 TO RPT-CT-COUNT.
134100     MOVE ZERO                          TO RPT-CT-AMOUNT.
134200     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 2 LINES.
134300
134400*    THE REJECT BREAKDOWN BELOW SHOULD ADD BACK UP TO THE TOTAL
134500*    JUST PRINTED -- EACH LINE CORRESPONDS TO ONE WHEN CLAUSE IN
134600*    600-REJECT-TRANSACTION'S EVALUATE.
134700     MOVE "  REJECTED - ACCOUNT NOT FOUND" TO RPT-CT-LABEL.
134800     MOVE WS-REJECT-NOTFOUND-CNT        TO RPT-CT-COUNT.
134900     MOVE ZERO                          TO RPT-CT-AMOUNT.
135000     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
135100
135200     MOVE "  REJECTED - INSUFFICIENT FUNDS" TO RPT-CT-LABEL.
135300     MOVE WS-REJECT-NSF-CNT              TO RPT-CT-COUNT.
135400     MOVE ZERO                          TO RPT-CT-AMOUNT.
135500     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
135600
135700     MOVE "  REJECTED - BAD AMOUNT"      TO RPT-CT-LABEL.
135800     MOVE WS-REJECT-BADAMT-CNT           TO RPT-CT-COUNT.
135900     MOVE ZERO                          TO RPT-CT-AMOUNT.
136000     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
136100
136200     MOVE "  REJECTED - SAME FROM/TO ACCOUNT" TO RPT-CT-LABEL.
136300     MOVE WS-REJECT-SAMEACCT-CNT         TO RPT-CT-COUNT.
136400     MOVE ZERO                          TO RPT-CT-AMOUNT.
136500     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
136600
136700     MOVE "  REJECTED - CURRENCY MISMATCH" TO RPT-CT-LABEL.
136800     MOVE WS-REJECT-CCYMIS-CNT           TO RPT-CT-COUNT.
136900     MOVE ZERO                          TO RPT-CT-AMOUNT.
137000     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
137100
137200     MOVE "  REJECTED - DELETE WITH NONZERO BALANCE"
137300                                          TO RPT-CT-LABEL.
137400     MOVE WS-REJECT-DELBAL-CNT           TO RPT-CT-COUNT.
137500     MOVE ZERO                          TO RPT-CT-AMOUNT.
137600     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
137700
137800*    THESE TWO COME FROM MASTER LOAD (330/334), NOT FROM ANY
137900*    TRANSACTION -- THEY ARE HERE SO THE OPERATOR SEES THEM ON
138000*    THE SAME REPORT RATHER THAN HAVING TO CHECK A SEPARATE LOG.
138100     MOVE "DUPLICATE OWNER/CURRENCY ACCOUNTS" TO RPT-CT-LABEL.
138200     MOVE WS-DUP-ACCOUNT-CNT              TO RPT-CT-COUNT.
138300     MOVE ZERO                          TO RPT-CT-AMOUNT.
138400     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
138500
138600     MOVE "ACCOUNTS WITH BAD CURRENCY CODE" TO RPT-CT-LABEL.
138700     MOVE WS-BADCCY-ACCOUNT-CNT           TO RPT-CT-COUNT.
138800     MOVE ZERO                          TO RPT-CT-AMOUNT.
138900     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 2 LINES.
139000
139100*    FRAUD COUNTS BY RISK LEVEL -- LOW RISK NEVER GETS A FRAUD
139200*    ALERT RECORD (SEE 550/570), SO THIS IS THE ONLY PLACE A LOW
139300*    RISK COUNT IS EVER VISIBLE ON OUTPUT.
139400     MOVE "FRAUD ALERTS - LOW RISK"       TO RPT-CT-LABEL.
139500     MOVE WS-FRAUD-LOW-CNT               TO RPT-CT-COUNT.
139600     MOVE ZERO                          TO RPT-CT-AMOUNT.
139700     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
139800
139900     MOVE "FRAUD ALERTS - MEDIUM RISK"    TO RPT-CT-LABEL.
140000     MOVE WS-FRAUD-MEDIUM-CNT            TO RPT-CT-COUNT.
140100     MOVE ZERO                          TO RPT-CT-AMOUNT.
140200     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
140300
140400     MOVE "FRAUD ALERTS - HIGH RISK"      TO RPT-CT-LABEL.
140500     MOVE WS-FRAUD-HIGH-CNT              TO RPT-CT-COUNT.
140600     MOVE ZERO                          TO RPT-CT-AMOUNT.
140700     WRITE RPT-LINE FROM RPT-COUNT-LINE AFTER ADVANCING 1 LINE.
140800 930-PRINT-EXIT.
140900     EXIT.
141000*-----------------------------------------------------------------
141100* PER-ACCOUNT STATISTICS SECTION, FOLLOWED BY THE GRAND-TOTAL
141200* CHECK LINE -- WS-GRAND-TOTAL-BALANCE WAS ACCUMULATED ACCOUNT BY
141300* ACCOUNT AT 810-WRITE-ONE-STAT; THE EXPECTED FIGURE IS COMPUTED
141400* INDEPENDENTLY FROM THE OPENING BALANCE AND THE DAY'S DEPOSIT/
141500* WITHDRAWAL TOTALS (TRANSFERS NET TO ZERO SYSTEM-WIDE SO THEY
141600* ARE NOT PART OF THIS FORMULA).  THE TWO FIGURES SHOULD MATCH;
141700* IF THEY DO NOT, SOMETHING POSTED OUTSIDE THE NORMAL APPLY
141800* PARAGRAPHS AND OPERATIONS SHOULD BE TOLD.
141900*-----------------------------------------------------------------
142000 940-PRINT-STATS-SECTION.
142100     WRITE RPT-LINE FROM RPT-STATS-HEADER-LINE
142200         AFTER ADVANCING 2 LINES.
142300     PERFORM 942-PRINT-ONE-STAT THRU 942-PRINT-EXIT
142400         VARYING WS-ACCT-IX FROM 1 BY 1
142500         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
142600
142700*    THE COMPUTE BELOW IS THE INDEPENDENT CROSS-CHECK DESCRIBED IN
142800*    THE BANNER ABOVE -- IT NEVER READS WS-GRAND-TOTAL-BALANCE, ONLY
142900*    THE OPENING FIGURE CAPTURED AT 320-STORE-ACCOUNT-ENTRY AND THE
143000*    DAY'S POSTED DEPOSIT/WITHDRAWAL TOTALS, SO A MISMATCH ON THE
143100*    PRINTED LINE MEANS THE TWO NUMBERS WERE BUILT BY GENUINELY
143200*    SEPARATE ARITHMETIC, NOT THE SAME FIGURE PRINTED TWICE.
143300     COMPUTE WS-EXPECTED-CLOSING-TOTAL ROUNDED =
143400         WS-OPENING-TOTAL-BALANCE + WS-DEP-TOTAL-AMT
143500             - WS-WD-TOTAL-AMT.
143600     MOVE WS-GRAND-TOTAL-BALANCE    TO RPT-GT-BALANCE.
143700     MOVE WS-EXPECTED-CLOSING-TOTAL TO RPT-GT-EXPECTED.
143800     WRITE RPT-LINE FROM RPT-GRAND-TOTAL-LINE
143900         AFTER ADVANCING 2 LINES.
144000 940-PRINT-EXIT.
144100     EXIT.
144200
144300* SAME EXCLUSIONS AS THE STATISTICS FILE ITSELF AT 810 -- A
144400* DELETED OR BAD-CURRENCY-FORMAT ACCOUNT DOES NOT GET A LINE HERE.
144500 942-PRINT-ONE-STAT.
144600     IF NOT AT-IS-DELETED(WS-ACCT-IX)
144700         AND NOT AT-IS-BAD-CURRENCY(WS-ACCT-IX)
144800         MOVE AT-ACCT-ID(WS-ACCT-IX)         TO RPT-ST-ACCT
144900         MOVE AT-BALANCE(WS-ACCT-IX)         TO RPT-ST-BALANCE
145000         MOVE AT-IN-COUNT(WS-ACCT-IX)        TO RPT-ST-IN-COUNT
145100         MOVE AT-TOTAL-RECEIVED(WS-ACCT-IX)  TO RPT-ST-RECEIVED
145200         MOVE AT-OUT-COUNT(WS-ACCT-IX)       TO RPT-ST-OUT-COUNT
145300         MOVE AT-TOTAL-SENT(WS-ACCT-IX)      TO RPT-ST-SENT
145400         WRITE RPT-LINE FROM RPT-STATS-DETAIL-LINE
145500             AFTER ADVANCING 1 LINE
145600     END-IF.
145700 942-PRINT-EXIT.
145800     EXIT.
145900*-----------------------------------------------------------------
146000* ELAPSED MINUTES BETWEEN TWO 14-DIGIT TIMESTAMPS (TS-A EARLIER,
146100* TS-B LATER), VIA AN ABSOLUTE DAY NUMBER.  NO INTRINSIC
146200* FUNCTIONS ARE USED (SHOP STANDARD); LEAP YEARS ARE HANDLED BY
146300* THE FULL /4, /100, /400 RULE SINCE THE 1998 Y2K REWRITE.
146400*-----------------------------------------------------------------
146500 950-COMPUTE-ELAPSED-MINUTES.
146600* FIRST TIMESTAMP -- TURN IT INTO AN ABSOLUTE DAY NUMBER PLUS A
146700* MINUTE-OF-DAY, SO THE TWO CAN BE SUBTRACTED LIKE ANY OTHER
146800* NUMBER INSTEAD OF WRESTLING WITH MONTH/YEAR BORROWS.
146900     MOVE WS-ELAPSED-TS-A TO WS-TS-14.
147000     PERFORM 960-DAYNUM-FOR-TS THRU 960-EXIT.
147100     MOVE WS-DAYNUM TO WS-DAYNUM-A.
147200     COMPUTE WS-MINUTES-OF-DAY-A = WS-TS-HH * 60 + WS-TS-MIN.
147300
147400* SECOND TIMESTAMP, SAME TREATMENT.
147500     MOVE WS-ELAPSED-TS-B TO WS-TS-14.
147600     PERFORM 960-DAYNUM-FOR-TS THRU 960-EXIT.
147700     MOVE WS-DAYNUM TO WS-DAYNUM-B.
147800     COMPUTE WS-MINUTES-OF-DAY-B = WS-TS-HH * 60 + WS-TS-MIN.
147900
148000* DAY DIFFERENCE CONVERTED TO MINUTES PLUS THE MINUTE-OF-DAY
148100* DIFFERENCE -- A NEGATIVE RESULT MEANS TS-B ACTUALLY CAME BEFORE
148200* TS-A, WHICH THE CALLER TREATS AS OUT-OF-WINDOW, NOT AN ERROR.
148300     COMPUTE WS-ELAPSED-MINUTES =
148400         (WS-DAYNUM-B - WS-DAYNUM-A) * 1440
148500             + (WS-MINUTES-OF-DAY-B - WS-MINUTES-OF-DAY-A).
148600 950-EXIT.
148700     EXIT.
148800
148900 960-DAYNUM-FOR-TS.
149000* DAYS CONTRIBUTED BY EVERY FULL YEAR BEFORE THIS ONE, ADJUSTED
149100* FOR THE /4, /100, /400 LEAP RULE (DIV4 ADDS A DAY PER LEAP YEAR,
149200* DIV100 BACKS OUT THE CENTURY YEARS, DIV400 RESTORES THE
149300* CENTURIES THAT ARE ALSO DIVISIBLE BY 400) -- THEN THE CUMULATIVE
149400* DAYS TABLE FOR MONTHS ALREADY COMPLETE THIS YEAR, PLUS THE DAY
149500* OF THE MONTH ITSELF.
149600     DIVIDE WS-TS-YYYY - 1 BY 4   GIVING WS-DIV4.
149700     DIVIDE WS-TS-YYYY - 1 BY 100 GIVING WS-DIV100.
149800     DIVIDE WS-TS-YYYY - 1 BY 400 GIVING WS-DIV400.
149900     COMPUTE WS-DAYNUM =
150000         365 * (WS-TS-YYYY - 1) + WS-DIV4 - WS-DIV100 + WS-DIV400
150100             + WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD.
150200
150300* WS-CUM-DAYS IS BUILT ASSUMING A 28-DAY FEBRUARY, SO IF THIS
150400* YEAR ITSELF IS A LEAP YEAR AND THE DATE FALLS AFTER FEBRUARY,
150500* ONE MORE DAY HAS TO BE ADDED IN TO ACCOUNT FOR THE 29TH.
150600     MOVE 0 TO WS-LEAP-ADJ.
150700     DIVIDE WS-TS-YYYY BY 4   GIVING WS-DIV4   REMAINDER WS-REMY4.
150800     DIVIDE WS-TS-YYYY BY 100 GIVING WS-DIV100 REMAINDER WS-REMY100.
150900     DIVIDE WS-TS-YYYY BY 400 GIVING WS-DIV400 REMAINDER WS-REMY400.
151000     IF (WS-REMY4 = 0 AND WS-REMY100 NOT = 0) OR WS-REMY400 = 0
151100         IF WS-TS-MM > 2
151200             MOVE 1 TO WS-LEAP-ADJ
151300         END-IF
151400     END-IF.
151500     ADD WS-LEAP-ADJ TO WS-DAYNUM.
151600 960-EXIT.
151700     EXIT.
